000100******************************************************************
000200*    CFTARH1  -  ENCABEZADO DEL CATALOGO DE TARIFAS DE FLETE      *
000300*    UN REGISTRO POR NAVIERA/COURIER + RUTA + MODO + VIGENCIA     *
000400******************************************************************
000500*    88-03-07  JCAJ  TCK-1101  ALTA INICIAL DEL LAYOUT            *
000600*    2001-05-16 MSAJ  TCK-2231  SE AGREGA CR-DIMENSION-LIMIT      *
000700******************************************************************
000800 01  REG-CFTARH1.
000900     05  CR-ID                      PIC 9(09).
001000     05  CR-COURIER-NAME            PIC X(60).
001100     05  CR-ORIGIN-ID               PIC 9(09).
001200     05  CR-DESTINATION-ID          PIC 9(09).
001300     05  CR-SHIPPING-TYPE           PIC X(05).
001400         88  CR-ES-AEREO                    VALUE 'AIR  '.
001500         88  CR-ES-MARITIMO                 VALUE 'WATER'.
001600     05  CR-SEA-FREIGHT-MODE        PIC X(03).
001700         88  CR-ES-FCL                      VALUE 'FCL'.
001800         88  CR-ES-LCL                      VALUE 'LCL'.
001900     05  CR-EFFECTIVE-FROM          PIC 9(08).
002000     05  CR-EFF-FROM-R REDEFINES CR-EFFECTIVE-FROM.
002100         10  CR-EFF-FROM-CCYY       PIC 9(04).
002200         10  CR-EFF-FROM-MM         PIC 9(02).
002300         10  CR-EFF-FROM-DD         PIC 9(02).
002400     05  CR-EFFECTIVE-TO            PIC 9(08).
002500     05  CR-EFF-TO-R REDEFINES CR-EFFECTIVE-TO.
002600         10  CR-EFF-TO-CCYY         PIC 9(04).
002700         10  CR-EFF-TO-MM           PIC 9(02).
002800         10  CR-EFF-TO-DD           PIC 9(02).
002900     05  CR-IS-ACTIVE               PIC X(01).
003000         88  CR-ACTIVA                      VALUE 'Y'.
003100         88  CR-INACTIVA                    VALUE 'N'.
003200     05  CR-TRANSIT-DAYS            PIC 9(03).
003300     05  CR-WEIGHT-LIMIT-KG         PIC 9(06)V9(02).
003400     05  CR-DIMENSION-LIMIT         PIC X(40).
003500     05  CR-DESCRIPTION             PIC X(120).
003600     05  FILLER                     PIC X(17).
