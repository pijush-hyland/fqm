000100******************************************************************
000200*    CFCOTI1  -  RENGLON DE COTIZACION DE FLETE (SALIDA DE        *
000300*    CFTAR1R1) - UN RENGLON POR TARIFA QUE CALIFICO               *
000400******************************************************************
000500*    88-04-18  JCAJ  TCK-1108  ALTA INICIAL DEL LAYOUT            *
000600******************************************************************
000700 01  REG-CFCOTI1.
000800     05  QR-CR-ID                   PIC 9(09).
000900     05  QR-COURIER-NAME            PIC X(60).
001000     05  QR-SHIPPING-TYPE           PIC X(05).
001100     05  QR-SEA-FREIGHT-MODE        PIC X(03).
001200     05  QR-CURRENCY                PIC X(03).
001300     05  QR-QUOTED-AMOUNT           PIC 9(10)V99.
001400     05  FILLER                     PIC X(08).
