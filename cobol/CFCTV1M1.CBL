000100******************************************************************
000200* FECHA       : 09/11/1989                                       *
000300* PROGRAMADOR : JUAN CARLOS AJTUN (JCAJ)                         *
000400* APLICACION  : LOGISTICA / FLETES INTERNACIONALES               *
000500* PROGRAMA    : CFCTV1M1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y ACTUALIZA EL MAESTRO DE TIPOS DE        *
000800*             : CONTENEDOR (CFCTM1). CALCULA EL VOLUMEN Y LA     *
000900*             : CARGA UTIL DE CADA TIPO A PARTIR DE SUS MEDIDAS  *
001000*             : Y RECHAZA LOS REGISTROS QUE NO TRAEN LOS DATOS   *
001100*             : MINIMOS O QUE REPITEN UN CODIGO YA EXISTENTE     *
001200* ARCHIVOS    : CFCTME=E, CFCTMS=E/A, CFCTRJ=A                   *
001300* ACCION (ES) : E=ENTRADA (LECTURA), A=ALTA/ACTUALIZACION        *
001400* INSTALADO   : 15/11/1989                                       *
001500* BPM/RATIONAL: 231191                                           *
001600* NOMBRE      : MANTENIMIENTO DE CATALOGO DE TIPOS DE CONTENEDOR *
001700* DESCRIPCION : PROCESO PRINCIPAL                                *
001800******************************************************************
001900*                     B I T A C O R A   D E   C A M B I O S      *
002000******************************************************************
002100* 89-11-09  JCAJ  TCK-1211  ALTA INICIAL DEL PROGRAMA             *
002200* 89-11-09  JCAJ  TCK-1211  MIGRA LA VALIDACION DE MEDIDAS QUE    *
002300*                 ANTES HACIA A MANO EL AREA DE OPERACIONES DE    *
002400*                 CONTENEDORES, SOBRE HOJAS DE CALCULO EN PAPEL   *
002500* 90-05-22  JCAJ  TCK-1266  SE AGREGA EL CALCULO DE CARGA UTIL    *
002600*                 MAXIMA (PESO BRUTO MENOS TARA)                  *
002700* 92-01-14  MSAJ  TCK-1401  SE AGREGA LA VALIDACION DE CODIGO     *
002800*                 DE CONTENEDOR DUPLICADO CONTRA LA TABLA CARGADA *
002900*                 EN MEMORIA AL INICIO DE LA CORRIDA              *
003000* 96-07-30  MSAJ  TCK-1670  SE AGREGA EL RENGLON DE PESO/VOLUMEN  *
003100*                 COBRABLE COMO RUTINA REUTILIZABLE PARA CUANDO   *
003200*                 TARIFICACION LA NECESITE (AUN NO SE INVOCA)     *
003300* 98-09-23  JCAJ  TCK-1899  REVISION AÑO 2000 -- SE CONFIRMA QUE  *
003400*                 ESTE PROGRAMA NO ALMACENA NI COMPARA FECHAS     *
003500* 2003-02-11 MSAJ  TCK-2340  SE AGREGA EL REPORTE DE RECHAZOS     *
003600*                 (CFCTRJ) PARA QUE CALIDAD DE DATOS REVISE LOS   *
003700*                 CONTENEDORES QUE NO PASARON LA VALIDACION       *
003800* 2006-04-19 JCAJ  TCK-2455  ABRIR-ARCHIVOS SOLO DESPLEGABA LOS   *
003900*                 FILE STATUS EN CONSOLA. SE AGREGA FSE-xxxx POR  *
004000*                 ARCHIVO Y SE RESTABLECE EL CALL A DEBD1R00 IGUAL*
004100*                 QUE EN MIGRACFS, USANDO FS-CICLO PARA RECORRER  *
004200*                 LOS TRES ARCHIVOS                               *
004300* 2006-04-19 JCAJ  TCK-2456  VALIDA-CODIGO-DUPLICADO SOLO VEIA LOS*
004400*                 CODIGOS ACEPTADOS EN ESTA MISMA CORRIDA. AHORA  *
004500*                 SE PRECARGA WKS-TABLA-CODIGOS LEYENDO EL        *
004600*                 CATALOGO CFCTMS DE LA CORRIDA ANTERIOR, Y LA    *
004700*                 VALIDACION DE DUPLICADOS SOLO APLICA CUANDO EL  *
004800*                 REGISTRO ES ALTA (CT-ID = CEROS); LAS           *
004900*                 ACTUALIZACIONES (CT-ID YA ASIGNADO) NO SE       *
005000*                 RECHAZAN POR CODIGO REPETIDO                    *
005050* 2007-01-15 JCAJ  TCK-2467  AUDITORIA DE ESTANDARES: NINGUN      *
005060*                 PARRAFO USABA RANGOS PERFORM...THRU NI GO TO,  *
005070*                 COMO SI LO HACEN OTROS PROGRAMAS DE LA         *
005071*                 GERENCIA. SE UNIFICA EL MANEJO DE ERROR DE     *
005072*                 OPEN DE ABRIR-ARCHIVOS-CHEQUEO EN UN SOLO      *
005073*                 PARRAFO (ABRIR-ARCHIVOS-ERROR) AL QUE SE LLEGA *
005074*                 POR GO TO DESDE CADA WHEN, DENTRO DE UN RANGO  *
005075*                 PERFORM...THRU. DE PASO SE AMPLIAN LOS         *
005076*                 COMENTARIOS DE LAS VALIDACIONES Y CALCULOS, A  *
005077*                 PETICION DE CONTROL DE CALIDAD DE PROGRAMAS    *
005100******************************************************************
005200 ID DIVISION.
005300 PROGRAM-ID.    CFCTV1M1.
005400 AUTHOR.        JUAN CARLOS AJTUN.
005500 INSTALLATION.  GERENCIA DE SISTEMAS - LOGISTICA Y FLETES.
005600 DATE-WRITTEN.  09/11/1989.
005700 DATE-COMPILED.
005800 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DE LA GERENCIA.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006010*    UPSI-0 SE PRENDE DESDE JCL PARA CORRIDAS DE PRUEBA CON      TCK-2467
006020*    RASTREO DE CADA REGISTRO LEIDO; EN PRODUCCION QUEDA APAGADO TCK-2467
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS TIPO-NUMERICO IS '0' THRU '9'
006400     UPSI-0 ON  STATUS IS SW-TRAZA-ACTIVA
006500             OFF STATUS IS SW-TRAZA-INACTIVA.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006710*    LOS TRES ARCHIVOS SON SECUENCIALES DE TEXTO, COMO EN LOS    TCK-2467
006720*    DEMAS PROGRAMAS DE LA GERENCIA QUE NO TOCAN LA BASE DE      TCK-2467
006730*    DATOS                                                       TCK-2467
006800     SELECT CFCTME ASSIGN TO CFCTME                               TCK-2455
006900            ORGANIZATION IS LINE SEQUENTIAL                       TCK-2455
007000            FILE STATUS  IS FS-CFCTME                             TCK-2455
007100                             FSE-CFCTME.                          TCK-2455
007200                                                                  TCK-2455
007300     SELECT CFCTMS ASSIGN TO CFCTMS                               TCK-2455
007400            ORGANIZATION IS LINE SEQUENTIAL                       TCK-2455
007500            FILE STATUS  IS FS-CFCTMS                             TCK-2455
007600                             FSE-CFCTMS.                          TCK-2455
007700                                                                  TCK-2455
007800     SELECT CFCTRJ ASSIGN TO CFCTRJ                               TCK-2455
007900            ORGANIZATION IS LINE SEQUENTIAL                       TCK-2455
008000            FILE STATUS  IS FS-CFCTRJ                             TCK-2455
008100                             FSE-CFCTRJ.                          TCK-2455
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008700******************************************************************
008800*   TIPOS DE CONTENEDOR RECIBIDOS PARA ALTA/ACTUALIZACION
008900 FD  CFCTME.
009000     COPY CFCTM1.
009100*   TIPOS DE CONTENEDOR YA VALIDADOS, CON VOLUMEN Y CARGA UTIL    TCK-2456
009200*   (MISMO LAYOUT DE CFCTM1, SE MANEJA COMO AREA DE BYTES PARA NO TCK-2456
009300*   DUPLICAR LOS NOMBRES DE CAMPO DE REG-CFCTM1 EN EL PROGRAMA).  TCK-2456
009400*   ESTE MISMO REGISTRO SE LEE AL INICIO DE LA CORRIDA (CATALOGO  TCK-2456
009500*   DE LA CORRIDA ANTERIOR) PARA PRECARGAR WKS-TABLA-CODIGOS      TCK-2456
009600 FD  CFCTMS.
009700 01  REG-CFCTMS                     PIC X(240).
009800*   RENGLONES DE RECHAZO (CODIGO/CAMPO/MOTIVO)
009900 FD  CFCTRJ.
010000 01  REG-CFCTRJ.
010100     05  RJ-CT-CODE                 PIC X(10).
010200     05  RJ-FILLER-1                PIC X(01) VALUE '|'.
010300     05  RJ-CT-NAME                 PIC X(40).
010400     05  RJ-FILLER-2                PIC X(01) VALUE '|'.
010500     05  RJ-MOTIVO                  PIC X(60).
010600     05  FILLER                     PIC X(20).
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*           RECURSOS RUTINA DE VALIDACION DE FILE STATUS         *
011000******************************************************************
011100 01  WKS-FS-STATUS.
011200     05  FS-CFCTME                  PIC 9(02) VALUE ZEROES.
011300     05  FS-CFCTMS                  PIC 9(02) VALUE ZEROES.
011400     05  FS-CFCTRJ                  PIC 9(02) VALUE ZEROES.
011500     05  FILLER                     PIC X(02).
011600 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS.
011700     05  WKS-FS-COMBINADO           PIC 9(06).
011800 01  WKS-FS-EXTENDIDO.                                            TCK-2455
011900     05  FSE-CFCTME.                                              TCK-2455
012000         10  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.    TCK-2455
012100         10  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.    TCK-2455
012200         10  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.    TCK-2455
012300     05  FSE-CFCTMS.                                              TCK-2455
012400         10  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.    TCK-2455
012500         10  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.    TCK-2455
012600         10  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.    TCK-2455
012700     05  FSE-CFCTRJ.                                              TCK-2455
012800         10  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.    TCK-2455
012900         10  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.    TCK-2455
013000         10  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.    TCK-2455
013100 01  WKS-RUTINA-STATUS.                                           TCK-2455
013200     05  PROGRAMA                   PIC X(08) VALUE 'CFCTV1M1'.   TCK-2455
013300     05  ARCHIVO                    PIC X(08) VALUE SPACES.       TCK-2455
013400     05  ACCION                     PIC X(10) VALUE SPACES.       TCK-2455
013500     05  LLAVE                      PIC X(32) VALUE SPACES.       TCK-2455
013600     05  FILLER                     PIC X(04) VALUE SPACES.       TCK-2455
013700 77  FS-CICLO                       PIC 9(02) COMP VALUE 0.       TCK-2455
013800******************************************************************
013900*              CONTADORES DE CIERRE (ESTADISTICAS)               *
014000******************************************************************
014100 77  WKS-LEIDOS                     PIC S9(07) COMP-3 VALUE 0.
014200 77  WKS-ACEPTADOS                  PIC S9(07) COMP-3 VALUE 0.
014300 77  WKS-RECHAZADOS                 PIC S9(07) COMP-3 VALUE 0.
014400 01  WKS-MASCARA                    PIC Z,ZZZ,ZZ9.
014500******************************************************************
014600*                   INDICADORES DE PROCESO                       *
014700******************************************************************
014800 01  WKS-FLAGS.
014900     05  WKS-FIN-CFCTME             PIC X(01) VALUE 'N'.
015000         88  FIN-CFCTME                     VALUE 'S'.
015100     05  WKS-REGISTRO-VALIDO-SW     PIC X(01) VALUE 'S'.
015200         88  REGISTRO-VALIDO                VALUE 'S'.
015300     05  WKS-CODIGO-REPETIDO-SW     PIC X(01) VALUE 'N'.
015400         88  CODIGO-REPETIDO                VALUE 'S'.
015500     05  FILLER                     PIC X(01).
015600******************************************************************
015700*      TABLA DE CODIGOS YA ACEPTADOS EN ESTA CORRIDA (PARA       *
015800*      DETECTAR CODIGOS DUPLICADOS DENTRO DEL MISMO ARCHIVO)     *
015900******************************************************************
016000 01  WKS-INDICES.
016100     05  WKS-COD-COUNT              PIC 9(04) COMP VALUE 0.
016200     05  WKS-COD-IX                 PIC 9(04) COMP VALUE 0.
016300     05  WKS-DIM-IX                 PIC 9(01) COMP VALUE 0.
016400     05  FILLER                     PIC X(01).
016500 01  WKS-TABLA-CODIGOS.                                           TCK-2456
016600     05  WKS-COD-FILA OCCURS 2000 TIMES INDEXED BY WKS-COD-TX.    TCK-2456
016700         10  WKS-COD-CODE-TB        PIC X(10).                    TCK-2456
016800         10  FILLER                 PIC X(01).                    TCK-2456
016900******************************************************************TCK-2456
017000*      AREA PARA LEER EL CATALOGO CFCTMS DE LA CORRIDA ANTERIOR  *TCK-2456
017100*      (SE ABRE COMO ENTRADA ANTES DE REESCRIBIRLO) Y PODER      *TCK-2456
017200*      PRECARGAR WKS-TABLA-CODIGOS CON LOS CODIGOS YA DADOS DE   *TCK-2456
017300*      ALTA EN CORRIDAS PREVIAS                                  *TCK-2456
017400******************************************************************TCK-2456
017500 01  WKS-FIN-CFCTMS-SW              PIC X(01) VALUE 'N'.          TCK-2456
017600     88  FIN-CFCTMS-CARGA                     VALUE 'S'.          TCK-2456
017700 01  WKS-CFCTMS-ENTRADA.                                          TCK-2456
017800     05  WKS-CFCTMS-CT-ID           PIC 9(09).                    TCK-2456
017900     05  WKS-CFCTMS-CT-CODE         PIC X(10).                    TCK-2456
018000     05  FILLER                     PIC X(221).                   TCK-2456
018100******************************************************************
018200*         RECURSOS DE VALIDACION Y CALCULO (COMP-3)              *
018300******************************************************************
018400 01  WKS-VALORES-CALCULO.
018500     05  WKS-VOLUMEN-CALC           PIC S9(05)V9(03) COMP-3.
018600     05  WKS-PAYLOAD-CALC           PIC S9(06)V9(02) COMP-3.
018700     05  WKS-PESO-REAL              PIC S9(06)V9(02) COMP-3.
018800     05  WKS-PESO-VOLUMETRICO       PIC S9(08)V9(03) COMP-3.
018900     05  WKS-PESO-COBRABLE          PIC S9(08)V9(03) COMP-3.
019000     05  WKS-DIM-MAYOR              PIC S9(03)V9(02) COMP-3.
019100     05  WKS-DIM-MENOR REDEFINES WKS-DIM-MAYOR
019200                                    PIC S9(03)V9(02).
019300     05  FILLER                     PIC X(04).
019400 PROCEDURE DIVISION.
019500******************************************************************
019600*               S E C C I O N    P R I N C I P A L               *
019700******************************************************************
019800 000-MAIN SECTION.
019810*    LA TABLA DE CODIGOS SE PRECARGA ANTES DE ABRIR ARCHIVOS      TCK-2467
019820*    PORQUE CFCTMS SE ABRE EN SALIDA (SE REESCRIBE), ASI QUE SI   TCK-2467
019830*    NO SE LEE PRIMERO SE PERDERIA EL CONTENIDO DE LA CORRIDA     TCK-2467
019840*    ANTERIOR ANTES DE PODER VALIDAR DUPLICADOS CONTRA EL         TCK-2467
019850*    SIGUIENTE LOTE                                               TCK-2467
019900     PERFORM CARGA-TABLA-CODIGOS                                  TCK-2456
020000     PERFORM ABRIR-ARCHIVOS                                       TCK-2455
020100     PERFORM LEE-CFCTME
020200     PERFORM PROCESA-CONTENEDOR UNTIL FIN-CFCTME
020300     PERFORM ESTADISTICAS
020400     PERFORM CIERRA-ARCHIVOS
020500     STOP RUN.
020600 000-MAIN-E. EXIT.
020700
020800******************************************************************
020900*   CARGA-TABLA-CODIGOS -- PRECARGA WKS-TABLA-CODIGOS LEYENDO EL *TCK-2456
021000*   CATALOGO CFCTMS TAL COMO QUEDO EN LA CORRIDA ANTERIOR, PARA  *TCK-2456
021100*   QUE VALIDA-CODIGO-DUPLICADO PUEDA DETECTAR UN CODIGO YA DADO *TCK-2456
021200*   DE ALTA EN CORRIDAS PREVIAS Y NO SOLO EN EL ARCHIVO ACTUAL.  *TCK-2456
021300*   SI EL CATALOGO AUN NO EXISTE (PRIMERA CORRIDA, STATUS 35) SE *TCK-2456
021400*   ARRANCA CON LA TABLA VACIA                                   *TCK-2456
021500******************************************************************TCK-2456
021600 CARGA-TABLA-CODIGOS SECTION.                                     TCK-2456
021700     MOVE 'N' TO WKS-FIN-CFCTMS-SW                                TCK-2456
021800     OPEN INPUT CFCTMS                                            TCK-2456
021900     IF FS-CFCTMS = 35                                            TCK-2456
022000        MOVE 'S' TO WKS-FIN-CFCTMS-SW                             TCK-2456
022100     ELSE                                                         TCK-2456
022200        IF FS-CFCTMS NOT = ZERO                                   TCK-2456
022300           MOVE 'OPEN'      TO ACCION                             TCK-2456
022400           MOVE SPACES      TO LLAVE                              TCK-2456
022500           MOVE 'CFCTMS'    TO ARCHIVO                            TCK-2456
022600           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,TCK-2456
022700                                 FS-CFCTMS, FSE-CFCTMS            TCK-2456
022800           MOVE 91          TO RETURN-CODE                        TCK-2456
022900           STOP RUN                                               TCK-2456
023000        END-IF                                                    TCK-2456
023100        PERFORM CARGA-TABLA-CODIGOS-LEE UNTIL FIN-CFCTMS-CARGA    TCK-2456
023200        CLOSE CFCTMS                                              TCK-2456
023300     END-IF.                                                      TCK-2456
023400 CARGA-TABLA-CODIGOS-E. EXIT.                                     TCK-2456
023500                                                                  TCK-2456
023600 CARGA-TABLA-CODIGOS-LEE SECTION.                                 TCK-2456
023700     READ CFCTMS INTO WKS-CFCTMS-ENTRADA                          TCK-2456
023800       AT END                                                     TCK-2456
023900          MOVE 'S' TO WKS-FIN-CFCTMS-SW                           TCK-2456
024000       NOT AT END                                                 TCK-2456
024100          IF WKS-COD-COUNT < 2000                                 TCK-2456
024200             ADD 1 TO WKS-COD-COUNT                               TCK-2456
024300             SET WKS-COD-TX TO WKS-COD-COUNT                      TCK-2456
024400             MOVE WKS-CFCTMS-CT-CODE TO                           TCK-2456
024500                  WKS-COD-CODE-TB (WKS-COD-TX)                    TCK-2456
024600          END-IF                                                  TCK-2456
024700     END-READ.                                                    TCK-2456
024800 CARGA-TABLA-CODIGOS-LEE-E. EXIT.                                 TCK-2456
024900
025000******************************************************************
025100*   ABRIR-ARCHIVOS -- REABRE CFCTMS EN MODO SALIDA (EL CATALOGO  *TCK-2455
025200*   DE ESTA CORRIDA SE REESCRIBE COMPLETO A PARTIR DE CFCTME)    *TCK-2455
025300*   Y VALIDA EL FILE STATUS DE LOS TRES ARCHIVOS RECORRIENDOLOS  *TCK-2455
025400*   CON FS-CICLO, IGUAL QUE EN MIGRACFS                          *TCK-2455
025500******************************************************************TCK-2455
025600 ABRIR-ARCHIVOS SECTION.                                          TCK-2455
025700     OPEN INPUT  CFCTME                                           TCK-2455
025800          OUTPUT CFCTMS CFCTRJ                                    TCK-2455
025900     MOVE 'OPEN'   TO ACCION                                      TCK-2455
026000     MOVE SPACES   TO LLAVE                                       TCK-2455
026050*    EL RANGO PERFORM...THRU CUBRE EL CHEQUEO DE LOS TRES        TCK-2467
026060*    ARCHIVOS Y EL PARRAFO COMPARTIDO DE ERROR DE OPEN            TCK-2467
026100     PERFORM ABRIR-ARCHIVOS-CHEQUEO THRU ABRIR-ARCHIVOS-CHEQUEO-E TCK-2467
026150             VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 3.     TCK-2467
026300 ABRIR-ARCHIVOS-E. EXIT.                                          TCK-2455
026400                                                                  TCK-2455
026500 ABRIR-ARCHIVOS-CHEQUEO SECTION.                                  TCK-2455
026550*    SE REVISA UN ARCHIVO POR VUELTA (FS-CICLO 1 A 3); SI EL     TCK-2467
026560*    OPEN FALLO PARA ESE ARCHIVO SE AVISA A DEBD1R00 Y SE SALTA  TCK-2467
026570*    POR GO TO AL PARRAFO COMPARTIDO ABRIR-ARCHIVOS-ERROR        TCK-2467
026600     EVALUATE FS-CICLO                                            TCK-2455
026700        WHEN 1                                                    TCK-2455
026800           IF FS-CFCTME NOT EQUAL 0                               TCK-2455
026900              MOVE 'CFCTME'   TO ARCHIVO                          TCK-2455
027000              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,    TCK-2455
027100                                    LLAVE, FS-CFCTME, FSE-CFCTME  TCK-2455
027150              GO TO ABRIR-ARCHIVOS-ERROR                          TCK-2467
027500           END-IF                                                 TCK-2455
027600        WHEN 2                                                    TCK-2455
027700           IF FS-CFCTMS NOT EQUAL 0                               TCK-2455
027800              MOVE 'CFCTMS'   TO ARCHIVO                          TCK-2455
027900              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,    TCK-2455
028000                                    LLAVE, FS-CFCTMS, FSE-CFCTMS  TCK-2455
028150              GO TO ABRIR-ARCHIVOS-ERROR                          TCK-2467
028400           END-IF                                                 TCK-2455
028500        WHEN 3                                                    TCK-2455
028600           IF FS-CFCTRJ NOT EQUAL 0                               TCK-2455
028700              MOVE 'CFCTRJ'   TO ARCHIVO                          TCK-2455
028800              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,    TCK-2455
028900                                    LLAVE, FS-CFCTRJ, FSE-CFCTRJ  TCK-2455
029150              GO TO ABRIR-ARCHIVOS-ERROR                          TCK-2467
029300           END-IF                                                 TCK-2455
029400     END-EVALUATE                                                 TCK-2455
029420*    SI NINGUN WHEN SALTO POR ERROR, SE BRINCA DIRECTO A LA      TCK-2467
029430*    SALIDA DEL RANGO SIN PASAR POR ABRIR-ARCHIVOS-ERROR         TCK-2467
029440     GO TO ABRIR-ARCHIVOS-CHEQUEO-E.                              TCK-2467
029450 ABRIR-ARCHIVOS-ERROR SECTION.                                    TCK-2467
029460*    PARRAFO UNICO DE ERROR DE OPEN, COMPARTIDO POR LOS TRES     TCK-2467
029470*    ARCHIVOS; SE LLEGA AQUI SOLO POR GO TO DESDE EL EVALUATE    TCK-2467
029480     MOVE 91         TO RETURN-CODE                               TCK-2467
029490     PERFORM CIERRA-ARCHIVOS                                      TCK-2467
029495     STOP RUN.                                                    TCK-2467
029496 ABRIR-ARCHIVOS-ERROR-E. EXIT.                                    TCK-2467
029500 ABRIR-ARCHIVOS-CHEQUEO-E. EXIT.                                  TCK-2455
029600
029700 LEE-CFCTME SECTION.
029710*    ARCHIVO DE ENTRADA CON EL LOTE DE ESPECIFICACIONES DE       TCK-2467
029720*    CONTENEDOR A DAR DE ALTA EN ESTA CORRIDA, UN RENGLON POR    TCK-2467
029730*    TIPO DE CONTENEDOR                                          TCK-2467
029800     READ CFCTME
029900       AT END
030000          MOVE 'S' TO WKS-FIN-CFCTME
030100       NOT AT END
030200          ADD 1 TO WKS-LEIDOS
030300          IF SW-TRAZA-ACTIVA
030400             DISPLAY 'TRAZA - LEIDO CT-CODE: ' CT-CODE
030500          END-IF
030600     END-READ.
030700 LEE-CFCTME-E. EXIT.
030800
030900******************************************************************
031000*  POR CADA TIPO DE CONTENEDOR: VALIDA, CALCULA Y DESPACHA A     *
031100*  MAESTRO DE SALIDA O A RECHAZOS SEGUN CORRESPONDA               *
031200******************************************************************
031300 PROCESA-CONTENEDOR SECTION.
031310*    PRIMERO SE VALIDAN LOS CAMPOS OBLIGATORIOS Y LUEGO, SOLO   TCK-2467
031320*    SI ESOS PASARON, EL CODIGO DUPLICADO (NO TIENE CASO       TCK-2467
031330*    BUSCAR EN LA TABLA UN CODIGO QUE NI SIQUIERA VINO)        TCK-2467
031400     PERFORM VALIDA-CAMPOS-REQUERIDOS
031500     IF REGISTRO-VALIDO
031600        PERFORM VALIDA-CODIGO-DUPLICADO
031700     END-IF
031710*    SI PASO TODO SE CALCULA Y SE GRABA EN EL CATALOGO NUEVO;  TCK-2467
031720*    SI NO, SE MANDA A RECHAZOS CON EL MOTIVO YA ARMADO        TCK-2467
031800     IF REGISTRO-VALIDO
031900        PERFORM CALCULA-VOLUMEN
032000        PERFORM CALCULA-PAYLOAD
032100        PERFORM ESCRIBE-CONTENEDOR
032200        PERFORM AGREGA-CODIGO-A-TABLA
032300     ELSE
032400        PERFORM ESCRIBE-RECHAZO
032500     END-IF
032600     PERFORM LEE-CFCTME.
032700 PROCESA-CONTENEDOR-E. EXIT.
032800
032900******************************************************************
033000*  VALIDA-CAMPOS-REQUERIDOS -- REGLAS DE CONTAINERTYPESERVICE:    *
033100*  CODIGO Y NOMBRE NO PUEDEN VENIR EN BLANCO Y LAS MEDIDAS Y      *
033200*  PESOS DEBEN SER MAYORES QUE CERO                               *
033300******************************************************************
033400 VALIDA-CAMPOS-REQUERIDOS SECTION.
033410*    SE ARRANCA SUPONIENDO EL REGISTRO VALIDO Y CADA REGLA LO   TCK-2467
033420*    PUEDE RECHAZAR; UNA VEZ EN 'N' NINGUNA OTRA REGLA LO       TCK-2467
033430*    VUELVE A AUTORIZAR (POR ESO CADA IF PREGUNTA REGISTRO-     TCK-2467
033440*    VALIDO ANTES DE EVALUAR SU PROPIA CONDICION), Y SOLO SE    TCK-2467
033450*    GUARDA EL MOTIVO DE LA PRIMERA REGLA QUE FALLO             TCK-2467
033500     MOVE 'S' TO WKS-REGISTRO-VALIDO-SW
033600     MOVE SPACES TO RJ-MOTIVO
033700
033710*    REGLA 1: EL CODIGO DE CONTENEDOR ES LA LLAVE DEL CATALOGO, TCK-2467
033720*    NO PUEDE VENIR EN BLANCO                                   TCK-2467
033800     IF CT-CODE = SPACES
033900        MOVE 'N' TO WKS-REGISTRO-VALIDO-SW
034000        MOVE 'CODIGO DE CONTENEDOR EN BLANCO' TO RJ-MOTIVO
034100     END-IF
034200
034210*    REGLA 2: EL NOMBRE ES EL QUE VE COMERCIAL EN LAS           TCK-2467
034220*    COTIZACIONES, TAMPOCO PUEDE VENIR EN BLANCO                TCK-2467
034300     IF REGISTRO-VALIDO AND CT-NAME = SPACES
034400        MOVE 'N' TO WKS-REGISTRO-VALIDO-SW
034500        MOVE 'NOMBRE DE CONTENEDOR EN BLANCO' TO RJ-MOTIVO
034600     END-IF
034700
034710*    REGLAS 3 A 5: LAS TRES MEDIDAS (LARGO/ANCHO/ALTO) SON      TCK-2467
034720*    INDISPENSABLES PARA QUE CALCULA-VOLUMEN PRODUZCA UN        TCK-2467
034730*    RESULTADO UTIL, POR ESO DEBEN SER MAYORES QUE CERO         TCK-2467
034800     IF REGISTRO-VALIDO AND CT-LENGTH-M NOT > 0
034900        MOVE 'N' TO WKS-REGISTRO-VALIDO-SW
035000        MOVE 'LARGO DEBE SER MAYOR QUE CERO' TO RJ-MOTIVO
035100     END-IF
035200
035300     IF REGISTRO-VALIDO AND CT-WIDTH-M NOT > 0
035400        MOVE 'N' TO WKS-REGISTRO-VALIDO-SW
035500        MOVE 'ANCHO DEBE SER MAYOR QUE CERO' TO RJ-MOTIVO
035600     END-IF
035700
035800     IF REGISTRO-VALIDO AND CT-HEIGHT-M NOT > 0
035900        MOVE 'N' TO WKS-REGISTRO-VALIDO-SW
036000        MOVE 'ALTO DEBE SER MAYOR QUE CERO' TO RJ-MOTIVO
036100     END-IF
036200
036210*    REGLAS 6 Y 7: LOS DOS PESOS SON INDISPENSABLES PARA QUE    TCK-2467
036220*    CALCULA-PAYLOAD PRODUZCA UNA CARGA UTIL VALIDA (SI LA     TCK-2467
036230*    TARA FUERA MAYOR QUE EL BRUTO, LA CARGA UTIL SALDRIA       TCK-2467
036240*    NEGATIVA, PERO ESO YA ES RESPONSABILIDAD DE QUIEN CAPTURA) TCK-2467
036300     IF REGISTRO-VALIDO AND CT-MAX-GROSS-WEIGHT-KG NOT > 0
036400        MOVE 'N' TO WKS-REGISTRO-VALIDO-SW
036500        MOVE 'PESO BRUTO MAXIMO DEBE SER MAYOR QUE CERO'
036600             TO RJ-MOTIVO
036700     END-IF
036800
036900     IF REGISTRO-VALIDO AND CT-TARE-WEIGHT-KG NOT > 0
037000        MOVE 'N' TO WKS-REGISTRO-VALIDO-SW
037100        MOVE 'PESO TARA DEBE SER MAYOR QUE CERO' TO RJ-MOTIVO
037200     END-IF.
037300 VALIDA-CAMPOS-REQUERIDOS-E. EXIT.
037400
037500******************************************************************
037600*  VALIDA-CODIGO-DUPLICADO -- EL CODIGO DE CONTENEDOR DEBE SER    TCK-2456
037700*  UNICO EN EL CATALOGO. LA TABLA SE PRECARGA EN CARGA-TABLA-     TCK-2456
037800*  CODIGOS CON LO YA EXISTENTE EN CFCTMS Y SE VA COMPLETANDO CON  TCK-2456
037900*  LO ACEPTADO EN ESTA MISMA CORRIDA. LA VALIDACION SOLO APLICA   TCK-2456
038000*  CUANDO EL REGISTRO ES ALTA (CT-ID = CEROS); SI YA TRAE UN      TCK-2456
038100*  CT-ID ASIGNADO SE TRATA COMO ACTUALIZACION Y NO SE RECHAZA     TCK-2456
038200*  POR CODIGO REPETIDO                                            TCK-2456
038300******************************************************************TCK-2456
038400 VALIDA-CODIGO-DUPLICADO SECTION.                                 TCK-2456
038500     MOVE 'N' TO WKS-CODIGO-REPETIDO-SW                           TCK-2456
038600     IF CT-ID = ZEROS                                             TCK-2456
038700        PERFORM VALIDA-CODIGO-DUPLICADO-CHK VARYING WKS-COD-TX    TCK-2456
038800                FROM 1 BY 1 UNTIL WKS-COD-TX > WKS-COD-COUNT      TCK-2456
038900        IF CODIGO-REPETIDO                                        TCK-2456
039000           MOVE 'N' TO WKS-REGISTRO-VALIDO-SW                     TCK-2456
039100           MOVE 'CODIGO DE CONTENEDOR DUPLICADO EN EL CATALOGO'   TCK-2456
039200                TO RJ-MOTIVO                                      TCK-2456
039300        END-IF                                                    TCK-2456
039400     END-IF.                                                      TCK-2456
039500 VALIDA-CODIGO-DUPLICADO-E. EXIT.                                 TCK-2456
039600
039700 VALIDA-CODIGO-DUPLICADO-CHK SECTION.
039710*    SE COMPARA CONTRA CADA RENGLON DE LA TABLA EN MEMORIA; NO   TCK-2467
039720*    HAY GO TO DE SALIDA ANTICIPADA PORQUE LA TABLA ES PEQUENA   TCK-2467
039730*    (MAXIMO 2000) Y ASI SE MANTIENE IGUAL A LOS DEMAS CHK       TCK-2467
039800     IF WKS-COD-CODE-TB (WKS-COD-TX) = CT-CODE
039900        MOVE 'S' TO WKS-CODIGO-REPETIDO-SW
040000     END-IF.
040100 VALIDA-CODIGO-DUPLICADO-CHK-E. EXIT.
040200
040300******************************************************************
040400*  CALCULA-VOLUMEN -- CT-VOLUME-CBM = LARGO X ANCHO X ALTO        *
040500*  NO SE REDONDEA MAS ALLA DE LOS TRES DECIMALES DEL CAMPO        *
040600******************************************************************
040700 CALCULA-VOLUMEN SECTION.
040710*    LAS TRES MEDIDAS YA VIENEN EN METROS (VALIDA-CAMPOS-      TCK-2467
040720*    REQUERIDOS GARANTIZA QUE SON MAYORES QUE CERO), POR ESO   TCK-2467
040730*    EL PRODUCTO YA QUEDA DIRECTO EN METROS CUBICOS            TCK-2467
040800     COMPUTE WKS-VOLUMEN-CALC =
040900             CT-LENGTH-M * CT-WIDTH-M * CT-HEIGHT-M
041000     MOVE WKS-VOLUMEN-CALC TO CT-VOLUME-CBM.
041100 CALCULA-VOLUMEN-E. EXIT.
041200
041300******************************************************************
041400*  CALCULA-PAYLOAD -- CT-MAX-PAYLOAD-KG = PESO BRUTO MENOS TARA   *
041500******************************************************************
041600 CALCULA-PAYLOAD SECTION.
041610*    LA CARGA UTIL MAXIMA ES LO QUE REALMENTE SE PUEDE METER   TCK-2467
041620*    DENTRO DEL CONTENEDOR SIN PASARSE DEL PESO BRUTO MAXIMO   TCK-2467
041630*    PERMITIDO POR EL FABRICANTE                               TCK-2467
041700     COMPUTE WKS-PAYLOAD-CALC =
041800             CT-MAX-GROSS-WEIGHT-KG - CT-TARE-WEIGHT-KG
041900     MOVE WKS-PAYLOAD-CALC TO CT-MAX-PAYLOAD-KG.
042000 CALCULA-PAYLOAD-E. EXIT.
042100
042200******************************************************************
042300*  CALCULA-PESO-COBRABLE -- RUTINA REUTILIZABLE DE PESO/VOLUMEN   *
042400*  COBRABLE (W/M) PARA CUANDO EL AREA DE TARIFICACION LA          *
042500*  NECESITE DESDE ESTE MISMO CATALOGO; POR AHORA NO SE INVOCA     *
042600*  DESDE PROCESA-CONTENEDOR, SOLO QUEDA DISPONIBLE EN EL PROGRAMA *
042700******************************************************************
042800 CALCULA-PESO-COBRABLE SECTION.
042810*    MISMA REGLA DE PESO/VOLUMEN (W/M) QUE USA CFTAR1R1 PARA   TCK-2467
042820*    TARIFAS AEREAS: SE COBRA EL MAYOR ENTRE EL PESO BRUTO      TCK-2467
042830*    REAL DEL CONTENEDOR Y SU EQUIVALENTE EN PESO VOLUMETRICO   TCK-2467
042840*    (1 CBM = 167 KG). SE DEJA AQUI PARA QUE TARIFICACION LA    TCK-2467
042850*    PUEDA REUTILIZAR EL DIA QUE COTICE POR TIPO DE CONTENEDOR  TCK-2467
042900     MOVE 0 TO WKS-PESO-REAL WKS-PESO-VOLUMETRICO
043000     IF CT-MAX-GROSS-WEIGHT-KG > 0
043100        MOVE CT-MAX-GROSS-WEIGHT-KG TO WKS-PESO-REAL
043200     END-IF
043300     IF CT-VOLUME-CBM > 0
043400        COMPUTE WKS-PESO-VOLUMETRICO = CT-VOLUME-CBM * 167
043500     END-IF
043600     IF WKS-PESO-REAL >= WKS-PESO-VOLUMETRICO
043700        MOVE WKS-PESO-REAL TO WKS-PESO-COBRABLE
043800     ELSE
043900        MOVE WKS-PESO-VOLUMETRICO TO WKS-PESO-COBRABLE
044000     END-IF.
044100 CALCULA-PESO-COBRABLE-E. EXIT.
044200
044300 ESCRIBE-CONTENEDOR SECTION.
044310*    REG-CFCTM1 (CT-CODE, CT-VOLUME-CBM Y CT-MAX-PAYLOAD-KG    TCK-2467
044320*    YA CALCULADOS) SE VUELCA COMPLETO AL AREA DE BYTES DE     TCK-2467
044330*    CFCTMS PORQUE AMBOS LAYOUTS SON IDENTICOS                 TCK-2467
044400     MOVE REG-CFCTM1 TO REG-CFCTMS
044500     WRITE REG-CFCTMS
044600     IF FS-CFCTMS NOT = ZERO
044700        DISPLAY 'ERROR AL GRABAR CFCTMS, STATUS: ' FS-CFCTMS
044800                ' CT-CODE: ' CT-CODE
044900     ELSE
045000        ADD 1 TO WKS-ACEPTADOS
045100     END-IF.
045200 ESCRIBE-CONTENEDOR-E. EXIT.
045300
045400 ESCRIBE-RECHAZO SECTION.
045410*    RJ-MOTIVO YA QUEDO ARMADO POR VALIDA-CAMPOS-REQUERIDOS O  TCK-2467
045420*    VALIDA-CODIGO-DUPLICADO, AQUI SOLO SE COMPLETA EL         TCK-2467
045430*    CODIGO Y NOMBRE PARA QUE CALIDAD DE DATOS LOCALICE EL     TCK-2467
045440*    REGISTRO EN EL ARCHIVO DE ENTRADA ORIGINAL                TCK-2467
045500     MOVE CT-CODE TO RJ-CT-CODE
045600     MOVE CT-NAME TO RJ-CT-NAME
045700     WRITE REG-CFCTRJ
045800     ADD 1 TO WKS-RECHAZADOS.
045900 ESCRIBE-RECHAZO-E. EXIT.
046000
046100******************************************************************
046200*  AGREGA-CODIGO-A-TABLA -- REGISTRA EL CODIGO YA ACEPTADO PARA   *
046300*  QUE LOS SIGUIENTES REGISTROS PUEDAN VALIDARSE CONTRA EL        *
046400******************************************************************
046500 AGREGA-CODIGO-A-TABLA SECTION.
046510*    SE AGREGA DESPUES DE ESCRIBIR, NO ANTES, PARA QUE UN      TCK-2467
046520*    ERROR DE GRABACION EN ESCRIBE-CONTENEDOR NO DEJE EN LA    TCK-2467
046530*    TABLA UN CODIGO QUE EN REALIDAD NO QUEDO EN EL CATALOGO   TCK-2467
046600     IF WKS-COD-COUNT < 2000
046700        ADD 1 TO WKS-COD-COUNT
046800        SET WKS-COD-TX TO WKS-COD-COUNT
046900        MOVE CT-CODE TO WKS-COD-CODE-TB (WKS-COD-TX)
047000     END-IF.
047100 AGREGA-CODIGO-A-TABLA-E. EXIT.
047200
047300******************************************************************
047400*                    ESTADISTICAS DE CIERRE                      *
047500******************************************************************
047600 ESTADISTICAS SECTION.
047610*    LEIDOS DEBE CUADRAR SIEMPRE CON ACEPTADOS + RECHAZADOS;     TCK-2467
047620*    ESTE RENGLON VA AL LOG DEL JOB, NO AL CATALOGO NI A         TCK-2467
047630*    RECHAZOS                                                    TCK-2467
047700     DISPLAY '******************************************'
047800     MOVE WKS-LEIDOS     TO WKS-MASCARA
047900     DISPLAY 'CONTENEDORES LEIDOS:          ' WKS-MASCARA
048000     MOVE WKS-ACEPTADOS  TO WKS-MASCARA
048100     DISPLAY 'CONTENEDORES ACEPTADOS:       ' WKS-MASCARA
048200     MOVE WKS-RECHAZADOS TO WKS-MASCARA
048300     DISPLAY 'CONTENEDORES RECHAZADOS:      ' WKS-MASCARA
048400     DISPLAY '******************************************'.
048500 ESTADISTICAS-E. EXIT.
048600
048700 CIERRA-ARCHIVOS SECTION.
048710*    SE LLAMA TAMBIEN DESDE ABRIR-ARCHIVOS-ERROR, POR LO QUE     TCK-2467
048720*    CIERRA LOS TRES ARCHIVOS SIN VERIFICAR CUALES QUEDARON      TCK-2467
048730*    REALMENTE ABIERTOS                                          TCK-2467
048800     CLOSE CFCTME CFCTMS CFCTRJ.
048900 CIERRA-ARCHIVOS-E. EXIT.
