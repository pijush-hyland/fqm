000100******************************************************************
000200*    CFTARL1  -  DETALLE DE TARIFA MARITIMA LCL (1:1 CON         *
000300*    CFTARH1 CUANDO CR-SHIPPING-TYPE = WATER Y MODO = LCL)        *
000400******************************************************************
000500*    88-03-07  JCAJ  TCK-1101  ALTA INICIAL DEL LAYOUT            *
000600******************************************************************
000700 01  REG-CFTARL1.
000800     05  LFR-CR-ID                  PIC 9(09).
000900     05  LFR-RATE                   PIC 9(08)V99.
001000     05  LFR-CURRENCY               PIC X(03).
001100     05  LFR-DOCUMENTATION-FEE      PIC 9(08)V99.
001200     05  LFR-BUNKER-ADJ-RATE        PIC 9V9(04).
001300     05  LFR-LCL-SERVICE-CHARGE     PIC 9(08)V99.
001400     05  LFR-DESCRIPTION            PIC X(120).
001500     05  FILLER                     PIC X(13).
