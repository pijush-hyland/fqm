000100******************************************************************
000200*    CFCTM1   -  MAESTRO DE TIPOS DE CONTENEDOR (CATALOGO FCL)    *
000300*    GUARDA LAS MEDIDAS FISICAS Y LOS VALORES DERIVADOS DE        *
000400*    VOLUMEN Y CARGA UTIL QUE CALCULA CFCTV1M1 AL DAR DE ALTA     *
000500*    O ACTUALIZAR UN TIPO DE CONTENEDOR                          *
000600******************************************************************
000700*    89-11-09  JCAJ  TCK-1211  ALTA INICIAL DEL LAYOUT            *
000800*    98-08-14  MSAJ  TCK-1899  REVISION AÑO 2000, SE AGREGA       *
000900*                    CT-IS-REFRIGERATED                          *
000900******************************************************************
001000 01  REG-CFCTM1.
001100     05  CT-ID                      PIC 9(09).
001200     05  CT-CODE                    PIC X(10).
001300     05  CT-NAME                    PIC X(40).
001400     05  CT-DESCRIPTION             PIC X(120).
001500     05  CT-MEDIDAS-M.
001600         10  CT-LENGTH-M            PIC 9(03)V9(02).
001700         10  CT-WIDTH-M             PIC 9(03)V9(02).
001800         10  CT-HEIGHT-M            PIC 9(03)V9(02).
001900     05  CT-MEDIDAS-TBL REDEFINES CT-MEDIDAS-M.
002000         10  CT-MEDIDA-DIM          PIC 9(03)V9(02) OCCURS 3 TIMES.
002100     05  CT-VOLUME-CBM              PIC 9(05)V9(03).
002200     05  CT-MAX-GROSS-WEIGHT-KG     PIC 9(06)V9(02).
002300     05  CT-TARE-WEIGHT-KG          PIC 9(06)V9(02).
002400     05  CT-MAX-PAYLOAD-KG          PIC 9(06)V9(02).
002500     05  CT-IS-ACTIVE               PIC X(01).
002600         88  CT-ACTIVO                      VALUE 'Y'.
002700         88  CT-INACTIVO                    VALUE 'N'.
002800     05  CT-IS-REFRIGERATED         PIC X(01).
002900         88  CT-REFRIGERADO                 VALUE 'Y'.
003000         88  CT-SECO                        VALUE 'N'.
003100     05  FILLER                     PIC X(12).
