000100******************************************************************
000200*    CFEMBQ1  -  REQUERIMIENTO DE EMBARQUE (UNA SOLICITUD DE      *
000300*    COTIZACION POR CORRIDA DEL BATCH DE TARIFICACION)            *
000400******************************************************************
000500*    88-04-18  JCAJ  TCK-1108  ALTA INICIAL DEL LAYOUT            *
000600*    99-01-25  MSAJ  TCK-1901  REVISION AÑO 2000, SE AGREGA       *
000700*                    SR-MAX-TRANSIT-DAYS                         *
000700******************************************************************
000800 01  REG-CFEMBQ1.
000900     05  SR-ORIGIN-ID               PIC 9(09).
001000     05  SR-DESTINATION-ID          PIC 9(09).
001100     05  SR-SHIPPING-TYPE           PIC X(05).
001200         88  SR-ES-AEREO                    VALUE 'AIR  '.
001300         88  SR-ES-MARITIMO                 VALUE 'WATER'.
001400     05  SR-SEA-FREIGHT-MODE        PIC X(03).
001500         88  SR-ES-FCL                      VALUE 'FCL'.
001600         88  SR-ES-LCL                      VALUE 'LCL'.
001700     05  SR-SHIPPING-DATE           PIC 9(08).
001800     05  SR-SHIP-DATE-R REDEFINES SR-SHIPPING-DATE.
001900         10  SR-SHIP-DATE-CCYY      PIC 9(04).
002000         10  SR-SHIP-DATE-MM        PIC 9(02).
002100         10  SR-SHIP-DATE-DD        PIC 9(02).
002200     05  SR-NUMBER-OF-PACKAGES      PIC 9(05).
002300     05  SR-GROSS-WEIGHT-KG         PIC 9(06)V9(02).
002400     05  SR-VOLUME-CBM              PIC 9(05)V9(03).
002500     05  SR-MAX-TRANSIT-DAYS        PIC 9(03).
002600     05  SR-CONTAINER-COUNT-TBL.
002700         10  SR-CONTAINER-COUNT OCCURS 10 TIMES
002800                                   INDEXED BY SR-CC-IX.
002900             15  SR-CC-CONTAINER-TYPE-ID  PIC 9(09).
003000             15  SR-CC-COUNT               PIC 9(03).
003100     05  FILLER                     PIC X(12).
