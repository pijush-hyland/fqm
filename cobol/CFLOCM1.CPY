000100******************************************************************
000200*    CFLOCM1  -  MAESTRO DE LOCALIDADES (ORIGEN / DESTINO)        *
000300*    CATALOGO DE FLETES - PUERTOS MARITIMOS, AEROPUERTOS,         *
000400*    CIUDADES Y PUERTOS SECOS USADOS EN TARIFICACION DE FLETE     *
000500******************************************************************
000600*    88-03-07  JCAJ  TCK-1102  ALTA INICIAL DEL LAYOUT            *
000700*    94-11-21  MSAJ  TCK-1587  SE AGREGA LOC-COUNTRY-CODE ISO-3   *
000800******************************************************************
000900 01  REG-CFLOCM1.
001000     05  LOC-ID                     PIC 9(09).
001100     05  LOC-CODE                   PIC X(10).
001200     05  LOC-NAME                   PIC X(60).
001300     05  LOC-COUNTRY                PIC X(40).
001400     05  LOC-COUNTRY-CODE           PIC X(03).
001500     05  LOC-TYPE                   PIC X(12).
001600         88  LOC-ES-PUERTO-MAR              VALUE 'SEA_PORT    '.
001700         88  LOC-ES-AEROPUERTO              VALUE 'AIRPORT     '.
001800         88  LOC-ES-CIUDAD                  VALUE 'CITY        '.
001900         88  LOC-ES-PUERTO-SECO             VALUE 'INLAND_PORT '.
002000     05  LOC-IS-ACTIVE              PIC X(01).
002100         88  LOC-ACTIVA                     VALUE 'Y'.
002200         88  LOC-INACTIVA                   VALUE 'N'.
002300     05  FILLER                     PIC X(15).
