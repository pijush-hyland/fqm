000100******************************************************************
000200*    CFTARA1  -  DETALLE DE TARIFA AEREA (1:1 CON CFTARH1 CUANDO  *
000300*    CR-SHIPPING-TYPE = AIR)                                     *
000400******************************************************************
000500*    88-03-07  JCAJ  TCK-1101  ALTA INICIAL DEL LAYOUT            *
000600******************************************************************
000700 01  REG-CFTARA1.
000800     05  AFR-CR-ID                  PIC 9(09).
000900     05  AFR-RATE                   PIC 9(08)V99.
001000     05  AFR-CURRENCY               PIC X(03).
001100     05  AFR-MINIMUM-CHARGE         PIC 9(08)V99.
001200     05  AFR-FUEL-SURCHARGE-RATE    PIC 9V9(04).
001300     05  AFR-SECURITY-SURCHARGE     PIC 9(08)V99.
001400     05  AFR-WEIGHT-LIMIT-KG        PIC 9(06)V99.
001500     05  AFR-DESCRIPTION            PIC X(120).
001600     05  FILLER                     PIC X(15).
