000100******************************************************************
000200*    CFTARF1  -  DETALLE DE TARIFA MARITIMA FCL (1:MUCHOS CON     *
000300*    CFTARH1 CUANDO CR-SHIPPING-TYPE = WATER Y MODO = FCL) --     *
000400*    UNA FILA POR TIPO DE CONTENEDOR OFRECIDO EN LA TARIFA        *
000500******************************************************************
000600*    88-03-07  JCAJ  TCK-1101  ALTA INICIAL DEL LAYOUT            *
000700******************************************************************
000800 01  REG-CFTARF1.
000900     05  FFR-CR-ID                  PIC 9(09).
001000     05  FFR-CONTAINER-TYPE-ID      PIC 9(09).
001100     05  FFR-RATE                   PIC 9(08)V99.
001200     05  FFR-CURRENCY               PIC X(03).
001300     05  FFR-DOCUMENTATION-FEE      PIC 9(08)V99.
001400     05  FFR-BUNKER-ADJ-RATE        PIC 9V9(04).
001500     05  FFR-TERMINAL-HANDLING-CHARGE PIC 9(08)V99.
001600     05  FFR-DESCRIPTION            PIC X(120).
001700     05  FILLER                     PIC X(14).
