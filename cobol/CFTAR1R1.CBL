000100******************************************************************
000200* FECHA       : 07/03/1988                                       *
000300* PROGRAMADOR : JUAN CARLOS AJTUN (JCAJ)                         *
000400* APLICACION  : LOGISTICA / FLETES INTERNACIONALES               *
000500* PROGRAMA    : CFTAR1R1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL CATALOGO DE TARIFAS DE FLETE (AEREO, LCL  *
000800*             : Y FCL) Y UN REQUERIMIENTO DE EMBARQUE, DESCARTA  *
000900*             : LAS TARIFAS QUE NO CALIFICAN POR RUTA/VIGENCIA/  *
001000*             : MODO Y CALCULA UNA COTIZACION POR CADA TARIFA    *
001100*             : QUE SI CALIFICA, DEJANDOLAS EN EL ARCHIVO DE     *
001200*             : COTIZACIONES PARA QUE COMERCIAL LAS REVISE       *
001300* ARCHIVOS    : CFEMBQ=C, CFLOCM=C, CFTARH=C, CFTARA=C, CFTARL=C *
001400*             : CFTARF=C, CFCOTI=A                               *
001500* ACCION (ES) : C=CONSULTA (SOLO LECTURA), A=ALTA DE COTIZACION  *
001600* INSTALADO   : 14/03/1988                                       *
001700* BPM/RATIONAL: 231190                                           *
001800* NOMBRE      : TARIFICACION DE FLETES - CATALOGO Y COTIZACION   *
001900* DESCRIPCION : PROCESO PRINCIPAL                                *
002000******************************************************************
002100*                     B I T A C O R A   D E   C A M B I O S      *
002200******************************************************************
002300* 88-03-07  JCAJ  TCK-1101  ALTA INICIAL DEL PROGRAMA
002400* 88-03-01  JCAJ  TCK-1101  ESTE ES EL PROGRAMA QUE REEMPLAZA EL
002500*                 LISTADO MANUAL DE TARIFAS QUE MANEJABA VENTAS
002600* 89-11-14  JCAJ  TCK-1211  SE AGREGA EL PRE-CARGADO DE LAS
002700*                 TABLAS DE DETALLE AIR/LCL/FCL EN MEMORIA PARA
002800*                 EVITAR RELECTURAS DEL CATALOGO POR CADA TARIFA
002900* 91-06-19  MSAJ  TCK-1350  SE CORRIGE EL AJUSTE DE BUNKER FCL,
003000*                 DEBIA CALCULARSE SOBRE LA TARIFA BASE Y NO
003100*                 SOBRE LA SUMA ACUMULADA COMO EN LCL
003200* 94-02-08  MSAJ  TCK-1498  SE AGREGA EL FILTRO DE TIPOS DE
003300*                 CONTENEDOR SOLICITADOS PARA TARIFAS FCL
003400* 98-09-23  JCAJ  TCK-1899  REVISION AÑO 2000 -- SE VERIFICARON
003500*                 TODAS LAS COMPARACIONES DE FECHA (CR-EFFECTIVE
003600*                 -FROM/TO, SR-SHIPPING-DATE) EN FORMATO CCYYMMDD
003700*                 SIN NECESIDAD DE CAMBIOS AL SER YA DE 4 DIGITOS
003800* 2001-05-16 MSAJ  TCK-2231  SE AGREGA EL RENGLON DE ESTADISTICAS
003900*                 DE CIERRE (LEIDAS/CALIFICADAS/COTIZADAS)
004000* 2004-08-11 JCAJ  TCK-2389  ABRIR-ARCHIVOS NO ESTABA LLAMANDO A
004100*                 DEBD1R00 CUANDO FALLABA EL OPEN, SOLO DESPLEGABA
004200*                 LOS FILE STATUS EN CONSOLA. SE AGREGA FSE-xxxx POR
004300*                 ARCHIVO Y SE RESTABLECE EL CALL COMO EN LOS DEMAS
004400*                 PROGRAMAS DE LA GERENCIA
004500* 2005-02-03 MSAJ  TCK-2417  CARGA-TABLA-LOC ARMABA UNA TABLA DE
004600*                 LOCALIDADES QUE NADIE VOLVIA A CONSULTAR (CFLOCM
004700*                 ES SOLO INFORMATIVO). SE CAMBIA A UNA LECTURA
004800*                 SECUENCIAL QUE SOLO CUENTA REGISTROS PARA LA
004900*                 BITACORA DE CIERRE
004950* 2007-01-15 JCAJ  TCK-2467  AUDITORIA DE ESTANDARES: NINGUN
004960*                 PARRAFO DEL PROGRAMA USABA RANGOS PERFORM...
004970*                 THRU NI GO TO PARA EL CONTROL DE FIN DE
004980*                 ARCHIVO, COMO SI LO HACEN OTROS PROGRAMAS DE LA
004990*                 GERENCIA. SE DIVIDE CARGA-TABLA-AFR-LEE EN UN
004991*                 PARRAFO DE LECTURA Y UNO DE TRASLADO DE CAMPOS
004992*                 (CARGA-TABLA-AFR-MUEVE), CON UN GO TO PARA
004993*                 BRINCAR EL TRASLADO CUANDO EL ARCHIVO SE AGOTA.
004994*                 DE PASO SE AMPLIAN LOS COMENTARIOS DE LAS
004995*                 RUTINAS DE FILTRADO Y CALCULO DE TARIFA, A
004996*                 PETICION DE CONTROL DE CALIDAD DE PROGRAMAS
005000******************************************************************
005100 ID DIVISION.
005200 PROGRAM-ID.    CFTAR1R1.
005300 AUTHOR.        JUAN CARLOS AJTUN.
005400 INSTALLATION.  GERENCIA DE SISTEMAS - LOGISTICA Y FLETES.
005500 DATE-WRITTEN.  07/03/1988.
005600 DATE-COMPILED.
005700 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DE LA GERENCIA.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS TIPO-NUMERICO IS '0' THRU '9'
006300     UPSI-0 ON  STATUS IS SW-TRAZA-ACTIVA
006400             OFF STATUS IS SW-TRAZA-INACTIVA.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CFEMBQ ASSIGN TO CFEMBQ                               TCK-2389
006800            ORGANIZATION IS LINE SEQUENTIAL                       TCK-2389
006900            FILE STATUS  IS FS-CFEMBQ                             TCK-2389
007000                             FSE-CFEMBQ.                          TCK-2389
007100                                                                  TCK-2389
007200     SELECT CFLOCM ASSIGN TO CFLOCM                               TCK-2389
007300            ORGANIZATION IS LINE SEQUENTIAL                       TCK-2389
007400            FILE STATUS  IS FS-CFLOCM                             TCK-2389
007500                             FSE-CFLOCM.                          TCK-2389
007600                                                                  TCK-2389
007700     SELECT CFTARH ASSIGN TO CFTARH                               TCK-2389
007800            ORGANIZATION IS LINE SEQUENTIAL                       TCK-2389
007900            FILE STATUS  IS FS-CFTARH                             TCK-2389
008000                             FSE-CFTARH.                          TCK-2389
008100                                                                  TCK-2389
008200     SELECT CFTARA ASSIGN TO CFTARA                               TCK-2389
008300            ORGANIZATION IS LINE SEQUENTIAL                       TCK-2389
008400            FILE STATUS  IS FS-CFTARA                             TCK-2389
008500                             FSE-CFTARA.                          TCK-2389
008600                                                                  TCK-2389
008700     SELECT CFTARL ASSIGN TO CFTARL                               TCK-2389
008800            ORGANIZATION IS LINE SEQUENTIAL                       TCK-2389
008900            FILE STATUS  IS FS-CFTARL                             TCK-2389
009000                             FSE-CFTARL.                          TCK-2389
009100                                                                  TCK-2389
009200     SELECT CFTARF ASSIGN TO CFTARF                               TCK-2389
009300            ORGANIZATION IS LINE SEQUENTIAL                       TCK-2389
009400            FILE STATUS  IS FS-CFTARF                             TCK-2389
009500                             FSE-CFTARF.                          TCK-2389
009600                                                                  TCK-2389
009700     SELECT CFCOTI ASSIGN TO CFCOTI                               TCK-2389
009800            ORGANIZATION IS LINE SEQUENTIAL                       TCK-2389
009900            FILE STATUS  IS FS-CFCOTI                             TCK-2389
010000                             FSE-CFCOTI.                          TCK-2389
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400******************************************************************
010500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010600******************************************************************
010700*   REQUERIMIENTO DE EMBARQUE (UNA SOLICITUD POR CORRIDA)
010800 FD  CFEMBQ.
010900     COPY CFEMBQ1.
011000*   MAESTRO DE LOCALIDADES (SOLO PARA ENRIQUECER EL ENCABEZADO)
011100 FD  CFLOCM.
011200     COPY CFLOCM1.
011300*   ENCABEZADO DEL CATALOGO DE TARIFAS
011400 FD  CFTARH.
011500     COPY CFTARH1.
011600*   DETALLE DE TARIFAS AEREAS
011700 FD  CFTARA.
011800     COPY CFTARA1.
011900*   DETALLE DE TARIFAS MARITIMAS LCL
012000 FD  CFTARL.
012100     COPY CFTARL1.
012200*   DETALLE DE TARIFAS MARITIMAS FCL (UNA FILA POR CONTENEDOR)
012300 FD  CFTARF.
012400     COPY CFTARF1.
012500*   RENGLONES DE COTIZACION DE SALIDA
012600 FD  CFCOTI.
012700     COPY CFCOTI1.
012800 WORKING-STORAGE SECTION.
012900******************************************************************
013000*           RECURSOS RUTINA DE VALIDACION DE FILE STATUS         *
013100******************************************************************
013200 01  WKS-FS-STATUS.
013300     05  FS-CFEMBQ                  PIC 9(02) VALUE ZEROES.
013400     05  FS-CFLOCM                  PIC 9(02) VALUE ZEROES.
013500     05  FS-CFTARH                  PIC 9(02) VALUE ZEROES.
013600     05  FS-CFTARA                  PIC 9(02) VALUE ZEROES.
013700     05  FS-CFTARL                  PIC 9(02) VALUE ZEROES.
013800     05  FS-CFTARF                  PIC 9(02) VALUE ZEROES.
013900     05  FS-CFCOTI                  PIC 9(02) VALUE ZEROES.
014000     05  FILLER                     PIC X(02).
014100 01  WKS-FS-EXTENDIDO.                                            TCK-2389
014200     05  FSE-CFEMBQ.                                              TCK-2389
014300         10  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.    TCK-2389
014400         10  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
014500         10  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
014600     05  FSE-CFLOCM.                                              TCK-2389
014700         10  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.    TCK-2389
014800         10  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
014900         10  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
015000     05  FSE-CFTARH.                                              TCK-2389
015100         10  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.    TCK-2389
015200         10  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
015300         10  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
015400     05  FSE-CFTARA.                                              TCK-2389
015500         10  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.    TCK-2389
015600         10  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
015700         10  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
015800     05  FSE-CFTARL.                                              TCK-2389
015900         10  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.    TCK-2389
016000         10  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
016100         10  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
016200     05  FSE-CFTARF.                                              TCK-2389
016300         10  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.    TCK-2389
016400         10  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
016500         10  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
016600     05  FSE-CFCOTI.                                              TCK-2389
016700         10  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.    TCK-2389
016800         10  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
016900         10  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.    TCK-2389
017000 01  WKS-RUTINA-STATUS.
017100     05  PROGRAMA                   PIC X(08) VALUE 'CFTAR1R1'.
017200     05  ARCHIVO                    PIC X(08) VALUE SPACES.
017300     05  ACCION                     PIC X(10) VALUE SPACES.
017400     05  LLAVE                      PIC X(32) VALUE SPACES.
017500     05  FILLER                     PIC X(04) VALUE SPACES.
017600******************************************************************
017700*              CONTADORES DE CIERRE (ESTADISTICAS)               *
017800******************************************************************
017810*    ESTOS CINCO CONTADORES ALIMENTAN EL PARRAFO ESTADISTICAS Y  TCK-2467
017820*    DEBEN CUADRAR ENTRE SI: CALIFICADAS = COTIZADAS +           TCK-2467
017830*    DESCARTADAS-SIN-MONTO, Y LEIDAS = CALIFICADAS +             TCK-2467
017840*    DESCARTADAS-FILTRO                                          TCK-2467
017900 77  WKS-LEIDAS-CFTARH              PIC S9(07) COMP-3 VALUE 0.
018000 77  WKS-CALIFICADAS                PIC S9(07) COMP-3 VALUE 0.
018100 77  WKS-COTIZADAS                  PIC S9(07) COMP-3 VALUE 0.
018200 77  WKS-DESCARTADAS-FILTRO         PIC S9(07) COMP-3 VALUE 0.
018300 77  WKS-DESCARTADAS-SIN-MONTO      PIC S9(07) COMP-3 VALUE 0.
018400 01  WKS-MASCARA                    PIC Z,ZZZ,ZZ9.
018500******************************************************************
018600*                   INDICADORES DE PROCESO                       *
018700******************************************************************
018800 01  WKS-FLAGS.
018900     05  WKS-FIN-CFTARH             PIC X(01) VALUE 'N'.
019000         88  FIN-CFTARH                     VALUE 'S'.
019100     05  WKS-FIN-CFLOCM             PIC X(01) VALUE 'N'.          TCK-2417
019200         88  FIN-CFLOCM                     VALUE 'S'.            TCK-2417
019300     05  WKS-TARIFA-SW              PIC X(01) VALUE 'N'.
019400         88  TARIFA-CALIFICA                VALUE 'S'.
019500     05  WKS-CONTENEDORES-SW        PIC X(01) VALUE 'N'.
019600         88  HAY-CONTENEDORES-PEDIDOS       VALUE 'S'.
019700     05  WKS-OFRECIDO-SW            PIC X(01) VALUE 'N'.
019800         88  CONTENEDOR-OFRECIDO            VALUE 'S'.
019900     05  FILLER                     PIC X(01).
020000******************************************************************
020100*        INDICES Y CONTADORES DE LAS TABLAS EN MEMORIA           *
020200******************************************************************
020300 01  WKS-INDICES.
020400     05  WKS-LOC-COUNT              PIC 9(04) COMP VALUE 0.
020500     05  WKS-AFR-COUNT              PIC 9(04) COMP VALUE 0.
020600     05  WKS-LFR-COUNT              PIC 9(04) COMP VALUE 0.
020700     05  WKS-FFR-COUNT              PIC 9(04) COMP VALUE 0.
020800     05  WKS-AFR-TX                 PIC 9(04) COMP VALUE 0.
020900     05  WKS-LFR-TX                 PIC 9(04) COMP VALUE 0.
021000     05  WKS-FFR-TX                 PIC 9(04) COMP VALUE 0.
021100     05  WKS-CC-TX                  PIC 9(02) COMP VALUE 0.
021200     05  FILLER                     PIC X(02).
021300******************************************************************
021400*        TABLA DE DETALLE AEREO (1:1 CON EL ENCABEZADO)          *
021500******************************************************************
021600 01  WKS-TABLA-AFR.
021700     05  WKS-AFR-FILA OCCURS 500 TIMES INDEXED BY WKS-AFR-IX.
021800         10  WKS-AFR-CR-ID-TB               PIC 9(09).
021900         10  WKS-AFR-RATE-TB                PIC 9(08)V99.
022000         10  WKS-AFR-CURRENCY-TB            PIC X(03).
022100         10  WKS-AFR-MINIMUM-CHARGE-TB      PIC 9(08)V99.
022200         10  WKS-AFR-FUEL-SURCHARGE-TB      PIC 9V9(04).
022300         10  WKS-AFR-SECURITY-SURCHARGE-TB  PIC 9(08)V99.
022400         10  FILLER                     PIC X(02).
022500******************************************************************
022600*        TABLA DE DETALLE LCL (1:1 CON EL ENCABEZADO)            *
022700******************************************************************
022800 01  WKS-TABLA-LFR.
022900     05  WKS-LFR-FILA OCCURS 500 TIMES INDEXED BY WKS-LFR-IX.
023000         10  WKS-LFR-CR-ID-TB               PIC 9(09).
023100         10  WKS-LFR-RATE-TB                PIC 9(08)V99.
023200         10  WKS-LFR-CURRENCY-TB            PIC X(03).
023300         10  WKS-LFR-DOCUMENTATION-FEE-TB   PIC 9(08)V99.
023400         10  WKS-LFR-BUNKER-ADJ-RATE-TB     PIC 9V9(04).
023500         10  WKS-LFR-LCL-SERVICE-CHARGE-TB  PIC 9(08)V99.
023600         10  FILLER                     PIC X(02).
023700******************************************************************
023800*   TABLA DE DETALLE FCL (1:MUCHOS -- UNA FILA POR CONTENEDOR)   *
023900******************************************************************
024000 01  WKS-TABLA-FFR.
024100     05  WKS-FFR-FILA OCCURS 2000 TIMES INDEXED BY WKS-FFR-IX.
024200         10  WKS-FFR-CR-ID-TB               PIC 9(09).
024300         10  WKS-FFR-CONT-TYPE-ID-TB        PIC 9(09).
024400         10  WKS-FFR-RATE-TB                PIC 9(08)V99.
024500         10  WKS-FFR-CURRENCY-TB            PIC X(03).
024600         10  WKS-FFR-DOCUMENTATION-FEE-TB   PIC 9(08)V99.
024700         10  WKS-FFR-BUNKER-ADJ-RATE-TB     PIC 9V9(04).
024800         10  WKS-FFR-TERM-HANDLING-TB       PIC 9(08)V99.
024900         10  FILLER                     PIC X(02).
025000******************************************************************
025100*         RECURSOS DE CALCULO DE LA COTIZACION (COMP-3)          *
025200******************************************************************
025300 01  WKS-VALORES-CALCULO.
025310*    CAMPOS DE TRABAJO COMPARTIDOS POR LAS TRES RUTINAS DE       TCK-2467
025320*    CALCULO (AIR, LCL, FCL); CADA RUTINA SOLO USA LOS QUE LE    TCK-2467
025330*    APLICAN Y DEJA EL RESULTADO FINAL EN WKS-COTIZA-MONTO       TCK-2467
025340*    Y WKS-COTIZA-MONEDA PARA QUE ESCRIBE-COTIZACION LO GRABE    TCK-2467
025400     05  WKS-PESO-REAL              PIC S9(06)V9(02) COMP-3.
025500     05  WKS-PESO-VOLUMETRICO       PIC S9(08)V9(03) COMP-3.
025600     05  WKS-PESO-COBRABLE          PIC S9(08)V9(03) COMP-3.
025700     05  WKS-VOLUMEN-REAL           PIC S9(05)V9(03) COMP-3.
025800     05  WKS-VOLUMEN-EQUIVALENTE    PIC S9(06)V9(05) COMP-3.
025900     05  WKS-VOLUMEN-COBRABLE       PIC S9(06)V9(05) COMP-3.
026000     05  WKS-BASE-FLETE             PIC S9(10)V99    COMP-3.
026100     05  WKS-FCL-FILA-MONTO         PIC S9(10)V99    COMP-3.
026200     05  WKS-FCL-SUMA               PIC S9(10)V99    COMP-3.
026300     05  WKS-CONTENEDORES-PEDIDOS   PIC S9(03)       COMP-3.
026400     05  WKS-COTIZA-MONTO           PIC S9(10)V99    COMP-3.
026500     05  WKS-COTIZA-MONEDA          PIC X(03).
026600     05  FILLER                     PIC X(05).
026700******************************************************************
026800 PROCEDURE DIVISION.
026900******************************************************************
027000*               S E C C I O N    P R I N C I P A L               *
027100******************************************************************
027200 000-MAIN SECTION.
027210*    SECUENCIA DEL CICLO: ABRE ARCHIVOS, LEE EL EMBARQUE UNICO,  TCK-2467
027220*    PRECARGA LOS TRES CATALOGOS DE DETALLE EN TABLAS DE         TCK-2467
027230*    MEMORIA (AIR, LCL, FCL) PARA NO RELEERLOS POR CADA TARIFA,  TCK-2467
027240*    Y LUEGO RECORRE EL CATALOGO DE TARIFAS (ENCABEZADO) UNA     TCK-2467
027250*    VEZ, FILTRANDO Y COTIZANDO CADA RENGLON QUE CALIFIQUE       TCK-2467
027300     PERFORM ABRIR-ARCHIVOS
027400     PERFORM LEE-EMBARQUE
027500     PERFORM CARGA-TABLA-LOC
027600     PERFORM CARGA-TABLA-AFR
027700     PERFORM CARGA-TABLA-LFR
027800     PERFORM CARGA-TABLA-FFR
027900     PERFORM LEE-CFTARH
028000     PERFORM PROCESA-TARIFA UNTIL FIN-CFTARH
028100     PERFORM ESTADISTICAS
028200     PERFORM CIERRA-ARCHIVOS
028300     STOP RUN.
028400 000-MAIN-E. EXIT.
028500
028600 ABRIR-ARCHIVOS SECTION.                                          TCK-2389
028610*    UN IF POR ARCHIVO, TODOS IGUALES: SI EL OPEN NO DEVOLVIO    TCK-2467
028620*    STATUS 0 SE LLAMA A LA RUTINA DE BITACORA DE ERRORES        TCK-2467
028630*    DEBD1R00 (COMUN A TODOS LOS PROGRAMAS DE LA GERENCIA) Y SE  TCK-2467
028640*    TERMINA EL JOB CON RETURN-CODE 91, PUES SIN TODOS LOS       TCK-2467
028650*    ARCHIVOS ABIERTOS NO SE PUEDE GARANTIZAR LA COTIZACION      TCK-2467
028700     MOVE 'OPEN'      TO ACCION                                   TCK-2389
028800     MOVE SPACES      TO LLAVE                                    TCK-2389
028900     OPEN INPUT  CFEMBQ CFLOCM CFTARH CFTARA CFTARL CFTARF        TCK-2389
029000          OUTPUT CFCOTI                                           TCK-2389
029050*    CFEMBQ ES EL UNICO ARCHIVO DE ENTRADA VARIABLE POR CORRIDA   TCK-2467
029100     IF FS-CFEMBQ NOT EQUAL 0                                     TCK-2389
029200        MOVE 'CFEMBQ'    TO ARCHIVO                               TCK-2389
029300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   TCK-2389
029400                              FS-CFEMBQ, FSE-CFEMBQ               TCK-2389
029500        PERFORM CIERRA-ARCHIVOS                                   TCK-2389
029600        MOVE 91          TO RETURN-CODE                           TCK-2389
029700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CFEMBQ <<<'  TCK-2389
029800                UPON CONSOLE                                      TCK-2389
029900        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'      TCK-2389
030000                UPON CONSOLE                                      TCK-2389
030100        STOP RUN                                                  TCK-2389
030200     END-IF                                                       TCK-2389
030250*    CFLOCM SOLO ENRIQUECE EL ENCABEZADO, PERO IGUAL SE EXIGE    TCK-2467
030260*    ABIERTO -- SIN LOCALIDADES NO SE PUEDE ARMAR LA BITACORA    TCK-2467
030300     IF FS-CFLOCM NOT EQUAL 0                                     TCK-2389
030400        MOVE 'CFLOCM'    TO ARCHIVO                               TCK-2389
030500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   TCK-2389
030600                              FS-CFLOCM, FSE-CFLOCM               TCK-2389
030700        PERFORM CIERRA-ARCHIVOS                                   TCK-2389
030800        MOVE 91          TO RETURN-CODE                           TCK-2389
030900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CFLOCM <<<'  TCK-2389
031000                UPON CONSOLE                                      TCK-2389
031100        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'      TCK-2389
031200                UPON CONSOLE                                      TCK-2389
031300        STOP RUN                                                  TCK-2389
031400     END-IF                                                       TCK-2389
031450*    CFTARH ES EL CATALOGO MAESTRO QUE MANEJA PROCESA-TARIFA     TCK-2467
031460*    RENGLON POR RENGLON, VIA LEE-CFTARH                          TCK-2467
031500     IF FS-CFTARH NOT EQUAL 0                                     TCK-2389
031600        MOVE 'CFTARH'    TO ARCHIVO                               TCK-2389
031700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   TCK-2389
031800                              FS-CFTARH, FSE-CFTARH               TCK-2389
031900        PERFORM CIERRA-ARCHIVOS                                   TCK-2389
032000        MOVE 91          TO RETURN-CODE                           TCK-2389
032100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CFTARH <<<'  TCK-2389
032200                UPON CONSOLE                                      TCK-2389
032300        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'      TCK-2389
032400                UPON CONSOLE                                      TCK-2389
032500        STOP RUN                                                  TCK-2389
032600     END-IF                                                       TCK-2389
032650*    CFTARA/CFTARL/CFTARF SE PRECARGAN COMPLETOS EN TABLAS DE    TCK-2467
032660*    MEMORIA ANTES DE ARRANCAR EL RECORRIDO DE CFTARH             TCK-2467
032700     IF FS-CFTARA NOT EQUAL 0                                     TCK-2389
032800        MOVE 'CFTARA'    TO ARCHIVO                               TCK-2389
032900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   TCK-2389
033000                              FS-CFTARA, FSE-CFTARA               TCK-2389
033100        PERFORM CIERRA-ARCHIVOS                                   TCK-2389
033200        MOVE 91          TO RETURN-CODE                           TCK-2389
033300        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CFTARA <<<'  TCK-2389
033400                UPON CONSOLE                                      TCK-2389
033500        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'      TCK-2389
033600                UPON CONSOLE                                      TCK-2389
033700        STOP RUN                                                  TCK-2389
033800     END-IF                                                       TCK-2389
033900     IF FS-CFTARL NOT EQUAL 0                                     TCK-2389
034000        MOVE 'CFTARL'    TO ARCHIVO                               TCK-2389
034100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   TCK-2389
034200                              FS-CFTARL, FSE-CFTARL               TCK-2389
034300        PERFORM CIERRA-ARCHIVOS                                   TCK-2389
034400        MOVE 91          TO RETURN-CODE                           TCK-2389
034500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CFTARL <<<'  TCK-2389
034600                UPON CONSOLE                                      TCK-2389
034700        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'      TCK-2389
034800                UPON CONSOLE                                      TCK-2389
034900        STOP RUN                                                  TCK-2389
035000     END-IF                                                       TCK-2389
035100     IF FS-CFTARF NOT EQUAL 0                                     TCK-2389
035200        MOVE 'CFTARF'    TO ARCHIVO                               TCK-2389
035300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   TCK-2389
035400                              FS-CFTARF, FSE-CFTARF               TCK-2389
035500        PERFORM CIERRA-ARCHIVOS                                   TCK-2389
035600        MOVE 91          TO RETURN-CODE                           TCK-2389
035700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CFTARF <<<'  TCK-2389
035800                UPON CONSOLE                                      TCK-2389
035900        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'      TCK-2389
036000                UPON CONSOLE                                      TCK-2389
036100        STOP RUN                                                  TCK-2389
036200     END-IF                                                       TCK-2389
036250*    CFCOTI ES EL UNICO ARCHIVO DE SALIDA, POR ESO ES EL UNICO   TCK-2467
036260*    QUE SE ABRE EN MODO OUTPUT EN VEZ DE INPUT                  TCK-2467
036300     IF FS-CFCOTI NOT EQUAL 0                                     TCK-2389
036400        MOVE 'CFCOTI'    TO ARCHIVO                               TCK-2389
036500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   TCK-2389
036600                              FS-CFCOTI, FSE-CFCOTI               TCK-2389
036700        PERFORM CIERRA-ARCHIVOS                                   TCK-2389
036800        MOVE 91          TO RETURN-CODE                           TCK-2389
036900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CFCOTI <<<'  TCK-2389
037000                UPON CONSOLE                                      TCK-2389
037100        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'      TCK-2389
037200                UPON CONSOLE                                      TCK-2389
037300        STOP RUN                                                  TCK-2389
037400     END-IF.                                                      TCK-2389
037500 ABRIR-ARCHIVOS-E. EXIT.                                          TCK-2389
037600
037700******************************************************************
037800*     LECTURA DEL REQUERIMIENTO DE EMBARQUE (UNO POR CORRIDA)    *
037900******************************************************************
038000 LEE-EMBARQUE SECTION.
038010*    UNICO REGISTRO DE ENTRADA DEL CICLO: LOS DATOS DEL          TCK-2467
038020*    EMBARQUE A COTIZAR. SI NO VIENE NADA EN EL ARCHIVO NO HAY   TCK-2467
038030*    NADA QUE COTIZAR, POR LO QUE EL PROGRAMA TERMINA CON        TCK-2467
038040*    RETURN-CODE 91 SIN GENERAR REPORTE DE COTIZACION            TCK-2467
038100     READ CFEMBQ
038200       AT END
038300          DISPLAY '>>> NO SE RECIBIO REQUERIMIENTO DE EMBARQUE <<<
038400                  UPON CONSOLE
038500          PERFORM CIERRA-ARCHIVOS
038600          MOVE 91 TO RETURN-CODE
038700          STOP RUN
038800     END-READ
038900     IF SW-TRAZA-ACTIVA
039000        DISPLAY 'TRAZA - EMBARQUE ORIGEN: ' SR-ORIGIN-ID
039100                ' DESTINO: ' SR-DESTINATION-ID
039200     END-IF.
039300 LEE-EMBARQUE-E. EXIT.
039400
039500******************************************************************
039600*     CARGA DE CATALOGOS DE DETALLE EN TABLAS DE MEMORIA         *
039700*     (EVITA RELEER LOS ARCHIVOS DE DETALLE POR CADA TARIFA)     *
039800******************************************************************
039900 CARGA-TABLA-LOC SECTION.                                         TCK-2417
040000     MOVE 'N' TO WKS-FIN-CFLOCM                                   TCK-2417
040100     MOVE 0   TO WKS-LOC-COUNT                                    TCK-2417
040200     PERFORM CARGA-TABLA-LOC-LEE UNTIL FIN-CFLOCM.                TCK-2417
040300 CARGA-TABLA-LOC-E. EXIT.                                         TCK-2417
040400                                                                  TCK-2417
040500 CARGA-TABLA-LOC-LEE SECTION.                                     TCK-2417
040600     READ CFLOCM                                                  TCK-2417
040700       AT END                                                     TCK-2417
040800          MOVE 'S' TO WKS-FIN-CFLOCM                              TCK-2417
040900       NOT AT END                                                 TCK-2417
041000          ADD 1 TO WKS-LOC-COUNT                                  TCK-2417
041100     END-READ.                                                    TCK-2417
041200 CARGA-TABLA-LOC-LEE-E. EXIT.                                     TCK-2417
041300                                                                  TCK-2417
041400 CARGA-TABLA-AFR SECTION.
041401*    SE RECORRE CFTARA HASTA LLENAR LA TABLA O AGOTAR EL       TCK-2467
041402*    ARCHIVO. EL RANGO PERFORM...THRU CUBRE DOS PARRAFOS: LA   TCK-2467
041403*    LECTURA (CARGA-TABLA-AFR-LEE) Y EL TRASLADO DE CAMPOS     TCK-2467
041404*    (CARGA-TABLA-AFR-MUEVE), COMO EN LOS PROGRAMAS MAS        TCK-2467
041405*    ANTIGUOS DE LA GERENCIA                                   TCK-2467
041500     MOVE 0 TO WKS-AFR-COUNT
041550     PERFORM CARGA-TABLA-AFR-LEE THRU CARGA-TABLA-AFR-LEE-E    TCK-2467
041560             UNTIL WKS-AFR-COUNT = 500.                        TCK-2467
041700 CARGA-TABLA-AFR-E. EXIT.
041800
041900 CARGA-TABLA-AFR-LEE SECTION.
041950*    SI YA NO HAY REGISTROS SE DA POR LLENA LA TABLA Y SE      TCK-2467
041960*    BRINCA CON GO TO DIRECTO A LA SALIDA DEL RANGO, SIN       TCK-2467
041970*    PASAR POR EL TRASLADO DE CAMPOS DE CARGA-TABLA-AFR-MUEVE  TCK-2467
042000     READ CFTARA
042100       AT END
042200          MOVE 500 TO WKS-AFR-COUNT
042250          GO TO CARGA-TABLA-AFR-LEE-E                          TCK-2467
042400     END-READ
042450*    SOLO SE LLEGA AQUI CUANDO SI SE LEYO UN REGISTRO           TCK-2467
042460     ADD 1 TO WKS-AFR-COUNT
042470     SET WKS-AFR-IX TO WKS-AFR-COUNT.                          TCK-2467
042480 CARGA-TABLA-AFR-MUEVE SECTION.                                 TCK-2467
042490*    TRASLADA LA FILA RECIEN LEIDA DE CFTARA A LA TABLA EN      TCK-2467
042491*    MEMORIA WKS-TABLA-AFR, RENGLON POR RENGLON                 TCK-2467
042600     MOVE AFR-CR-ID              TO WKS-AFR-CR-ID-TB (WKS-AFR
042700     MOVE AFR-RATE               TO WKS-AFR-RATE-TB (WKS-AFR-
042800     MOVE AFR-CURRENCY           TO WKS-AFR-CURRENCY-TB (WKS-
042900     MOVE AFR-MINIMUM-CHARGE     TO
043000               WKS-AFR-MINIMUM-CHARGE-TB (WKS-AFR-IX)
043100     MOVE AFR-FUEL-SURCHARGE-RATE TO
043200               WKS-AFR-FUEL-SURCHARGE-TB (WKS-AFR-IX)
043300     MOVE AFR-SECURITY-SURCHARGE TO
043400               WKS-AFR-SECURITY-SURCHARGE-TB (WKS-AFR-IX).
043450 CARGA-TABLA-AFR-MUEVE-E. EXIT.                                 TCK-2467
043600 CARGA-TABLA-AFR-LEE-E. EXIT.
043700
043800 CARGA-TABLA-LFR SECTION.
043810*    IGUAL QUE CARGA-TABLA-AFR PERO PARA EL CATALOGO DE TARIFAS  TCK-2467
043820*    LCL (CARGA CONSOLIDADA, COBRO POR VOLUMEN). SE DEJA EN UN   TCK-2467
043830*    SOLO PARRAFO PORQUE EL TRASLADO DE CAMPOS ES CORTO          TCK-2467
043900     MOVE 0 TO WKS-LFR-COUNT
044000     PERFORM CARGA-TABLA-LFR-LEE UNTIL WKS-LFR-COUNT = 500.
044100 CARGA-TABLA-LFR-E. EXIT.
044200
044300 CARGA-TABLA-LFR-LEE SECTION.
044310*    500 RENGLONES BASTAN PARA EL CATALOGO ACTUAL DE RUTAS LCL;  TCK-2467
044320*    SI EL ARCHIVO TRAE MAS SE TRUNCA LA TABLA EN LA FILA 500    TCK-2467
044400     READ CFTARL
044500       AT END
044600          MOVE 500 TO WKS-LFR-COUNT
044700       NOT AT END
044800          ADD 1 TO WKS-LFR-COUNT
044900          SET WKS-LFR-IX TO WKS-LFR-COUNT
045000          MOVE LFR-CR-ID              TO WKS-LFR-CR-ID-TB (WKS-LFR
045100          MOVE LFR-RATE               TO WKS-LFR-RATE-TB (WKS-LFR-
045200          MOVE LFR-CURRENCY           TO WKS-LFR-CURRENCY-TB (WKS-
045300          MOVE LFR-DOCUMENTATION-FEE  TO
045400                    WKS-LFR-DOCUMENTATION-FEE-TB (WKS-LFR-IX)
045500          MOVE LFR-BUNKER-ADJ-RATE    TO
045600                    WKS-LFR-BUNKER-ADJ-RATE-TB (WKS-LFR-IX)
045700          MOVE LFR-LCL-SERVICE-CHARGE TO
045800                    WKS-LFR-LCL-SERVICE-CHARGE-TB (WKS-LFR-IX)
045900     END-READ.
046000 CARGA-TABLA-LFR-LEE-E. EXIT.
046100
046200 CARGA-TABLA-FFR SECTION.
046210*    CATALOGO DE TARIFAS FCL (CONTENEDOR COMPLETO), UNA FILA POR TCK-2467
046220*    COMBINACION DE RUTA Y TIPO DE CONTENEDOR. 2000 RENGLONES    TCK-2467
046230*    ALCANZA PARA TODAS LAS RUTAS Y TIPOS DE CONTENEDOR VIGENTES TCK-2467
046300     MOVE 0 TO WKS-FFR-COUNT
046400     PERFORM CARGA-TABLA-FFR-LEE UNTIL WKS-FFR-COUNT = 2000.
046500 CARGA-TABLA-FFR-E. EXIT.
046600
046700 CARGA-TABLA-FFR-LEE SECTION.
046800     READ CFTARF
046900       AT END
047000          MOVE 2000 TO WKS-FFR-COUNT
047100       NOT AT END
047200          ADD 1 TO WKS-FFR-COUNT
047300          SET WKS-FFR-IX TO WKS-FFR-COUNT
047400          MOVE FFR-CR-ID               TO WKS-FFR-CR-ID-TB (WKS-FF
047500          MOVE FFR-CONTAINER-TYPE-ID   TO
047600                    WKS-FFR-CONT-TYPE-ID-TB (WKS-FFR-IX)
047700          MOVE FFR-RATE                TO WKS-FFR-RATE-TB (WKS-FFR
047800          MOVE FFR-CURRENCY            TO WKS-FFR-CURRENCY-TB (WKS
047900          MOVE FFR-DOCUMENTATION-FEE   TO
048000                    WKS-FFR-DOCUMENTATION-FEE-TB (WKS-FFR-IX)
048100          MOVE FFR-BUNKER-ADJ-RATE     TO
048200                    WKS-FFR-BUNKER-ADJ-RATE-TB (WKS-FFR-IX)
048300          MOVE FFR-TERMINAL-HANDLING-CHARGE TO
048400                    WKS-FFR-TERM-HANDLING-TB (WKS-FFR-IX)
048500     END-READ.
048600 CARGA-TABLA-FFR-LEE-E. EXIT.
048700
048800******************************************************************
048900*     LECTURA SECUENCIAL DEL CATALOGO DE TARIFAS (ENCABEZADO)    *
049000******************************************************************
049100 LEE-CFTARH SECTION.
049110*    ARCHIVO MAESTRO DEL CICLO: UN RENGLON POR TARIFA VIGENTE,   TCK-2467
049120*    SE PROCESA SECUENCIALMENTE SIN IMPORTAR EL ORDEN EN QUE     TCK-2467
049130*    VENGAN LAS RUTAS                                            TCK-2467
049200     READ CFTARH
049300       AT END
049400          MOVE 'S' TO WKS-FIN-CFTARH
049500       NOT AT END
049600          ADD 1 TO WKS-LEIDAS-CFTARH
049700     END-READ.
049800 LEE-CFTARH-E. EXIT.
049900
050000******************************************************************
050100*   POR CADA TARIFA DEL CATALOGO: FILTRA, DESPACHA Y ESCRIBE     *
050200******************************************************************
050300 PROCESA-TARIFA SECTION.
050310*    UNA TARIFA QUE CALIFICA PUEDE AUN ASI PRODUCIR MONTO CERO   TCK-2467
050320*    (POR EJEMPLO SI NO TRAE FILAS DE CONTENEDOR QUE COINCIDAN   TCK-2467
050330*    CON LO PEDIDO EN EL EMBARQUE); ESE CASO NO SE ESCRIBE       TCK-2467
050340*    COTIZACION Y SE CUENTA APARTE PARA EL REPORTE FINAL         TCK-2467
050400     PERFORM FILTRA-TARIFA
050500     IF TARIFA-CALIFICA
050600        ADD 1 TO WKS-CALIFICADAS
050700        PERFORM DESPACHA-TARIFA
050800        IF WKS-COTIZA-MONTO > 0
050900           PERFORM ESCRIBE-COTIZACION
051000        ELSE
051100           ADD 1 TO WKS-DESCARTADAS-SIN-MONTO
051200        END-IF
051300     ELSE
051400        ADD 1 TO WKS-DESCARTADAS-FILTRO
051500     END-IF
051600     PERFORM LEE-CFTARH.
051700 PROCESA-TARIFA-E. EXIT.
051800
051900******************************************************************
052000*  FILTRA-TARIFA -- PREDICADOS DE QUOTESERVICE (TODOS OPCIONALES *
052100*  SALVO EL DE ACTIVA, QUE SIEMPRE SE APLICA)                    *
052200******************************************************************
052300 FILTRA-TARIFA SECTION.
052310*    SE ARRANCA SUPONIENDO QUE LA TARIFA CALIFICA Y CADA        TCK-2467
052320*    PREDICADO LA PUEDE DESCARTAR; UNA VEZ EN 'N' NINGUN OTRO   TCK-2467
052330*    PREDICADO LA VUELVE A PONER EN 'S' (POR ESO CADA IF        TCK-2467
052340*    SIGUIENTE EMPIEZA PREGUNTANDO TARIFA-CALIFICA)             TCK-2467
052400     MOVE 'S' TO WKS-TARIFA-SW
052500
052510*    REGLA OBLIGATORIA: LA TARIFA DEBE ESTAR ACTIVA. ESTE ES EL TCK-2467
052520*    UNICO PREDICADO QUE NO ES OPCIONAL, SIEMPRE SE APLICA      TCK-2467
052600     IF NOT CR-ACTIVA
052700        MOVE 'N' TO WKS-TARIFA-SW
052800     END-IF
052900
052910*    FILTRO OPCIONAL DE ORIGEN: SI EL EMBARQUE PIDIO UN ORIGEN  TCK-2467
052920*    ESPECIFICO (SR-ORIGIN-ID > 0), LA TARIFA DEBE COINCIDIR    TCK-2467
053000     IF TARIFA-CALIFICA AND SR-ORIGIN-ID > 0
053100        AND CR-ORIGIN-ID NOT = SR-ORIGIN-ID
053200        MOVE 'N' TO WKS-TARIFA-SW
053300     END-IF
053400
053410*    FILTRO OPCIONAL DE DESTINO, MISMA LOGICA QUE EL DE ORIGEN  TCK-2467
053500     IF TARIFA-CALIFICA AND SR-DESTINATION-ID > 0
053600        AND CR-DESTINATION-ID NOT = SR-DESTINATION-ID
053700        MOVE 'N' TO WKS-TARIFA-SW
053800     END-IF
053900
053910*    FILTRO OPCIONAL DE VIGENCIA: SI EL EMBARQUE TRAE FECHA DE  TCK-2467
053920*    EMBARQUE, ESTA DEBE CAER DENTRO DE LA VENTANA EFFECTIVE-   TCK-2467
053930*    FROM/EFFECTIVE-TO DE LA TARIFA (AMBAS FECHAS EN CCYYMMDD)  TCK-2467
054000     IF TARIFA-CALIFICA AND SR-SHIPPING-DATE > 0
054100        AND (CR-EFFECTIVE-FROM > SR-SHIPPING-DATE OR
054200             CR-EFFECTIVE-TO   < SR-SHIPPING-DATE)
054300        MOVE 'N' TO WKS-TARIFA-SW
054400     END-IF
054500
054510*    FILTRO OPCIONAL DE TIPO DE EMBARQUE (AEREO/MARITIMO)       TCK-2467
054600     IF TARIFA-CALIFICA AND SR-SHIPPING-TYPE NOT = SPACES
054700        AND CR-SHIPPING-TYPE NOT = SR-SHIPPING-TYPE
054800        MOVE 'N' TO WKS-TARIFA-SW
054900     END-IF
055000
055010*    FILTRO OPCIONAL DE MODO MARITIMO (LCL/FCL); SOLO APLICA    TCK-2467
055020*    CUANDO EL EMBARQUE ES MARITIMO Y TRAE MODO ESPECIFICO      TCK-2467
055100     IF TARIFA-CALIFICA AND SR-ES-MARITIMO
055200        AND SR-SEA-FREIGHT-MODE NOT = SPACES
055300        AND CR-SEA-FREIGHT-MODE NOT = SR-SEA-FREIGHT-MODE
055400        MOVE 'N' TO WKS-TARIFA-SW
055500     END-IF
055600
055610*    FILTRO OPCIONAL DE CONTENEDORES FCL: SI EL EMBARQUE PIDE   TCK-2467
055620*    TIPOS DE CONTENEDOR ESPECIFICOS, LA TARIFA FCL DEBE        TCK-2467
055630*    OFRECER AL MENOS UNO DE LOS TIPOS SOLICITADOS (CFTARF)     TCK-2467
055700     IF TARIFA-CALIFICA AND SR-ES-MARITIMO AND SR-ES-FCL
055800        PERFORM VERIFICA-CONTENEDORES-PEDIDOS
055900        IF HAY-CONTENEDORES-PEDIDOS
056000           PERFORM VERIFICA-CONTENEDOR-OFRECIDO
056100           IF NOT CONTENEDOR-OFRECIDO
056200              MOVE 'N' TO WKS-TARIFA-SW
056300           END-IF
056400        END-IF
056500     END-IF.
056600 FILTRA-TARIFA-E. EXIT.
056700
056800******************************************************************
056900*  SR-CONTAINER-COUNT NO ESTA VACIA SI TRAE AL MENOS UN TIPO     *
057000*  DE CONTENEDOR CON IDENTIFICADOR MAYOR QUE CERO                *
057100******************************************************************
057200 VERIFICA-CONTENEDORES-PEDIDOS SECTION.
057210*    SR-CONTAINER-COUNT ES UNA TABLA DE 10 RENGLONES FIJOS EN  TCK-2467
057220*    EL REQUERIMIENTO DE EMBARQUE; LOS QUE NO SE USARON QUEDAN TCK-2467
057230*    EN CERO, POR ESO BASTA CON QUE UNO SOLO SEA MAYOR QUE 0   TCK-2467
057300     MOVE 'N' TO WKS-CONTENEDORES-SW
057400     PERFORM VERIFICA-CONT-PEDIDOS-CHK VARYING WKS-CC-TX FROM 1 BY
057500             UNTIL WKS-CC-TX > 10.
057600 VERIFICA-CONTENEDORES-PEDIDOS-E. EXIT.
057700
057800 VERIFICA-CONT-PEDIDOS-CHK SECTION.
057810*    UN SOLO RENGLON DE SR-CONTAINER-COUNT CON IDENTIFICADOR     TCK-2467
057820*    MAYOR QUE CERO BASTA PARA CONSIDERAR QUE EL EMBARQUE SI     TCK-2467
057830*    PIDIO CONTENEDORES ESPECIFICOS                              TCK-2467
057900     IF SR-CC-CONTAINER-TYPE-ID (WKS-CC-TX) > 0
058000        MOVE 'S' TO WKS-CONTENEDORES-SW
058100     END-IF.
058200 VERIFICA-CONT-PEDIDOS-CHK-E. EXIT.
058300
058400******************************************************************
058500*  LA TARIFA OFRECE AL MENOS UN TIPO DE CONTENEDOR SOLICITADO    *
058600*  SI ALGUNA FILA DE CFTARF (DE ESTA CR-ID) COINCIDE CON ALGUN   *
058700*  RENGLON DE SR-CONTAINER-COUNT                                 *
058800******************************************************************
058900 VERIFICA-CONTENEDOR-OFRECIDO SECTION.
058910*    RECORRE TODA LA TABLA FFR (NO SOLO LAS FILAS DE ESTE      TCK-2467
058920*    ENCABEZADO) PORQUE VERIFICA-OFRECIDO-FILA YA FILTRA POR   TCK-2467
058930*    CR-ID ANTES DE COMPARAR EL TIPO DE CONTENEDOR             TCK-2467
059000     MOVE 'N' TO WKS-OFRECIDO-SW
059100     PERFORM VERIFICA-OFRECIDO-FILA VARYING WKS-FFR-IX FROM 1 BY 1
059200             UNTIL WKS-FFR-IX > WKS-FFR-COUNT.
059300 VERIFICA-CONTENEDOR-OFRECIDO-E. EXIT.
059400
059500 VERIFICA-OFRECIDO-FILA SECTION.
059600     IF WKS-FFR-CR-ID-TB (WKS-FFR-IX) = CR-ID
059700        PERFORM VERIFICA-OFRECIDO-CC VARYING WKS-CC-TX FROM 1 BY 1
059800                UNTIL WKS-CC-TX > 10
059900     END-IF.
060000 VERIFICA-OFRECIDO-FILA-E. EXIT.
060100
060200 VERIFICA-OFRECIDO-CC SECTION.
060210*    COMPARA EL TIPO DE CONTENEDOR DE ESTA FILA DE CFTARF CONTRA TCK-2467
060220*    EL RENGLON WKS-CC-TX DE LO SOLICITADO EN EL EMBARQUE;       TCK-2467
060230*    BASTA UNA COINCIDENCIA PARA DAR POR OFRECIDO EL TIPO        TCK-2467
060300     IF SR-CC-CONTAINER-TYPE-ID (WKS-CC-TX) =
060400        WKS-FFR-CONT-TYPE-ID-TB (WKS-FFR-IX)
060500        MOVE 'S' TO WKS-OFRECIDO-SW
060600     END-IF.
060700 VERIFICA-OFRECIDO-CC-E. EXIT.
060800
060900******************************************************************
061000*  DESPACHA-TARIFA -- ENRUTA AL CALCULO SEGUN EL TIPO DE TARIFA  *
061100******************************************************************
061200 DESPACHA-TARIFA SECTION.
061210*    SOLO UNA DE LAS TRES RUTINAS DE CALCULO SE INVOCA POR      TCK-2467
061220*    TARIFA, SEGUN CR-SHIPPING-TYPE/CR-SEA-FREIGHT-MODE; SI     TCK-2467
061230*    NINGUNA APLICA SE QUEDA EN WKS-COTIZA-MONTO = 0            TCK-2467
061300     MOVE 0     TO WKS-COTIZA-MONTO
061400     MOVE SPACES TO WKS-COTIZA-MONEDA
061500
061600     IF CR-ES-AEREO
061700        PERFORM CALCULA-AIR
061800     ELSE
061900        IF CR-ES-MARITIMO AND CR-ES-FCL
062000           PERFORM CALCULA-FCL
062100        ELSE
062200           IF CR-ES-MARITIMO AND CR-ES-LCL
062300              PERFORM CALCULA-LCL
062400           END-IF
062500        END-IF
062600     END-IF.
062700 DESPACHA-TARIFA-E. EXIT.
062800
062900******************************************************************
063000*  CALCULA-AIR -- REGLAS DE AIRFREIGHTRATE RATING                *
063100******************************************************************
063200 CALCULA-AIR SECTION.
063300     PERFORM CALCULA-AIR-FILA VARYING WKS-AFR-IX FROM 1 BY 1
063400             UNTIL WKS-AFR-IX > WKS-AFR-COUNT.
063500 CALCULA-AIR-E. EXIT.
063600
063700 CALCULA-AIR-FILA SECTION.
063710*    SOLO SE CALCULA LA FILA DE WKS-TABLA-AFR QUE PERTENECE A  TCK-2467
063720*    ESTE ENCABEZADO DE TARIFA (CR-ID) Y QUE TRAE TARIFA > 0   TCK-2467
063800     IF WKS-AFR-CR-ID-TB (WKS-AFR-IX) = CR-ID
063900        IF WKS-AFR-RATE-TB (WKS-AFR-IX) > 0
063910*          PESO COBRABLE = EL MAYOR ENTRE EL PESO BRUTO REAL   TCK-2467
063920*          DEL EMBARQUE Y SU PESO VOLUMETRICO (1 CBM = 167 KG, TCK-2467
063930*          FACTOR ESTANDAR DE LA INDUSTRIA AEREA)              TCK-2467
064000           MOVE 0 TO WKS-PESO-REAL WKS-PESO-VOLUMETRICO
064100           IF SR-GROSS-WEIGHT-KG > 0
064200              MOVE SR-GROSS-WEIGHT-KG TO WKS-PESO-REAL
064300           END-IF
064400           IF SR-VOLUME-CBM > 0
064500              COMPUTE WKS-PESO-VOLUMETRICO =
064600                      SR-VOLUME-CBM * 167
064700           END-IF
064800           IF WKS-PESO-REAL >= WKS-PESO-VOLUMETRICO
064900              MOVE WKS-PESO-REAL TO WKS-PESO-COBRABLE
065000           ELSE
065100              MOVE WKS-PESO-VOLUMETRICO TO WKS-PESO-COBRABLE
065200           END-IF
065300
065310*          FLETE BASE = TARIFA POR KILO X PESO COBRABLE        TCK-2467
065400           COMPUTE WKS-BASE-FLETE ROUNDED =
065500                   WKS-AFR-RATE-TB (WKS-AFR-IX) *
065600                   WKS-PESO-COBRABLE
065700
065710*          SI EL FLETE CALCULADO NO ALCANZA EL MINIMO DE LA    TCK-2467
065720*          TARIFA, SE COBRA EL MINIMO                          TCK-2467
065800           IF WKS-BASE-FLETE <
065900              WKS-AFR-MINIMUM-CHARGE-TB (WKS-AFR-IX)
066000              MOVE WKS-AFR-MINIMUM-CHARGE-TB (WKS-AFR-IX)
066100                   TO WKS-BASE-FLETE
066200           END-IF
066300
066310*          RECARGO DE COMBUSTIBLE (FUEL SURCHARGE): PORCENTAJE TCK-2467
066320*          SOBRE EL FLETE BASE YA CON EL MINIMO APLICADO       TCK-2467
066400           IF WKS-AFR-FUEL-SURCHARGE-TB (WKS-AFR-IX) > 0
066500              COMPUTE WKS-BASE-FLETE ROUNDED =
066600                      WKS-BASE-FLETE + (WKS-BASE-FLETE *
066700                      WKS-AFR-FUEL-SURCHARGE-TB (WKS-AFR-IX))
066800           END-IF
066900
066910*          RECARGO DE SEGURIDAD (SECURITY SURCHARGE): MONTO    TCK-2467
066920*          FIJO, SE SUMA DIRECTO AL FLETE (NO ES PORCENTAJE)   TCK-2467
067000           IF WKS-AFR-SECURITY-SURCHARGE-TB (WKS-AFR-IX) > 0
067100              ADD WKS-AFR-SECURITY-SURCHARGE-TB (WKS-AFR-IX)
067200                  TO WKS-BASE-FLETE
067300           END-IF
067400
067500           MOVE WKS-BASE-FLETE TO WKS-COTIZA-MONTO
067600           MOVE WKS-AFR-CURRENCY-TB (WKS-AFR-IX)
067700                TO WKS-COTIZA-MONEDA
067800        END-IF
067900     END-IF.
068000 CALCULA-AIR-FILA-E. EXIT.
068100
068200******************************************************************
068300*  CALCULA-LCL -- REGLAS DE LCLFREIGHTRATE RATING                *
068400*  EL AJUSTE DE BUNKER SE CALCULA SOBRE LA BASE YA ACUMULADA     *
068500*  (FLETE + DOCUMENTACION + SERVICIO LCL)                        *
068600******************************************************************
068700 CALCULA-LCL SECTION.
068800     PERFORM CALCULA-LCL-FILA VARYING WKS-LFR-IX FROM 1 BY 1
068900             UNTIL WKS-LFR-IX > WKS-LFR-COUNT.
069000 CALCULA-LCL-E. EXIT.
069100
069200 CALCULA-LCL-FILA SECTION.
069210*    IGUAL QUE EN CALCULA-AIR-FILA, SOLO SE CALCULA LA FILA    TCK-2467
069220*    DE WKS-TABLA-LFR QUE PERTENECE A ESTE ENCABEZADO (CR-ID)  TCK-2467
069300     IF WKS-LFR-CR-ID-TB (WKS-LFR-IX) = CR-ID
069400        IF WKS-LFR-RATE-TB (WKS-LFR-IX) > 0
069410*          VOLUMEN COBRABLE = EL MAYOR ENTRE EL VOLUMEN REAL   TCK-2467
069420*          DEL EMBARQUE Y SU VOLUMEN EQUIVALENTE POR PESO      TCK-2467
069430*          (1000 KG EQUIVALEN A 1 CBM EN CARGA MARITIMA LCL)   TCK-2467
069500           MOVE 0 TO WKS-VOLUMEN-REAL WKS-VOLUMEN-EQUIVALENTE
069600           IF SR-VOLUME-CBM > 0
069700              MOVE SR-VOLUME-CBM TO WKS-VOLUMEN-REAL
069800           END-IF
069900           IF SR-GROSS-WEIGHT-KG > 0
070000              COMPUTE WKS-VOLUMEN-EQUIVALENTE =
070100                      SR-GROSS-WEIGHT-KG / 1000
070200           END-IF
070300           IF WKS-VOLUMEN-REAL >= WKS-VOLUMEN-EQUIVALENTE
070400              MOVE WKS-VOLUMEN-REAL TO WKS-VOLUMEN-COBRABLE
070500           ELSE
070600              MOVE WKS-VOLUMEN-EQUIVALENTE TO
070700                   WKS-VOLUMEN-COBRABLE
070800           END-IF
070900
070910*          FLETE BASE = TARIFA POR CBM X VOLUMEN COBRABLE      TCK-2467
071000           COMPUTE WKS-BASE-FLETE ROUNDED =
071100                   WKS-LFR-RATE-TB (WKS-LFR-IX) *
071200                   WKS-VOLUMEN-COBRABLE
071300
071310*          CARGO DE DOCUMENTACION, MONTO FIJO POR EMBARQUE     TCK-2467
071400           IF WKS-LFR-DOCUMENTATION-FEE-TB (WKS-LFR-IX) > 0
071500              ADD WKS-LFR-DOCUMENTATION-FEE-TB (WKS-LFR-IX)
071600                  TO WKS-BASE-FLETE
071700           END-IF
071800
071810*          CARGO DE SERVICIO LCL (MANEJO EN BODEGA/CFS),       TCK-2467
071820*          TAMBIEN MONTO FIJO                                  TCK-2467
071900           IF WKS-LFR-LCL-SERVICE-CHARGE-TB (WKS-LFR-IX) > 0
072000              ADD WKS-LFR-LCL-SERVICE-CHARGE-TB (WKS-LFR-IX)
072100                  TO WKS-BASE-FLETE
072200           END-IF
072300
072310*          AJUSTE DE BUNKER: A DIFERENCIA DE FCL, EN LCL EL    TCK-2467
072320*          PORCENTAJE DE BUNKER SE APLICA SOBRE LA BASE YA     TCK-2467
072330*          ACUMULADA (FLETE + DOCUMENTACION + SERVICIO LCL)    TCK-2467
072400           IF WKS-LFR-BUNKER-ADJ-RATE-TB (WKS-LFR-IX) > 0
072500              COMPUTE WKS-BASE-FLETE ROUNDED =
072600                      WKS-BASE-FLETE + (WKS-BASE-FLETE *
072700                      WKS-LFR-BUNKER-ADJ-RATE-TB (WKS-LFR-IX))
072800           END-IF
072900
073000           MOVE WKS-BASE-FLETE TO WKS-COTIZA-MONTO
073100           MOVE WKS-LFR-CURRENCY-TB (WKS-LFR-IX)
073200                TO WKS-COTIZA-MONEDA
073300        END-IF
073400     END-IF.
073500 CALCULA-LCL-FILA-E. EXIT.
073600
073700******************************************************************
073800*  CALCULA-FCL -- SUMA EL RESULTADO DE CADA FILA DE CONTENEDOR   *
073900*  ADJUNTA A ESTA TARIFA (CFCL-FILA); SI LA SUMA NO ES POSITIVA  *
074000*  LA TARIFA NO PRODUCE COTIZACION (SE DEJA WKS-COTIZA-MONTO=0)  *
074100******************************************************************
074200 CALCULA-FCL SECTION.
074210*    A DIFERENCIA DE AIR/LCL (UNA SOLA FILA POR TARIFA), FCL   TCK-2467
074220*    PUEDE TENER VARIAS FILAS (UNA POR TIPO DE CONTENEDOR) EN  TCK-2467
074230*    CFTARF, POR ESO SE SUMAN TODAS ANTES DE COTIZAR           TCK-2467
074300     MOVE 0 TO WKS-FCL-SUMA
074400     PERFORM CALCULA-FCL-ITEM VARYING WKS-FFR-IX FROM 1 BY 1
074500             UNTIL WKS-FFR-IX > WKS-FFR-COUNT
074600     IF WKS-FCL-SUMA > 0
074700        MOVE WKS-FCL-SUMA TO WKS-COTIZA-MONTO
074800     ELSE
074900        MOVE 0 TO WKS-COTIZA-MONTO
075000     END-IF.
075100 CALCULA-FCL-E. EXIT.
075200
075300 CALCULA-FCL-ITEM SECTION.
075310*    CADA FILA DE WKS-TABLA-FFR QUE PERTENECE A ESTE           TCK-2467
075320*    ENCABEZADO (CR-ID) APORTA SU PROPIO MONTO A LA SUMA       TCK-2467
075330*    TOTAL DE LA COTIZACION FCL (WKS-FCL-SUMA)                 TCK-2467
075400     IF WKS-FFR-CR-ID-TB (WKS-FFR-IX) = CR-ID
075500        PERFORM CALCULA-FCL-FILA
075600        ADD WKS-FCL-FILA-MONTO TO WKS-FCL-SUMA
075700        IF WKS-FCL-FILA-MONTO > 0
075800           MOVE WKS-FFR-CURRENCY-TB (WKS-FFR-IX)
075900                TO WKS-COTIZA-MONEDA
076000        END-IF
076100     END-IF.
076200 CALCULA-FCL-ITEM-E. EXIT.
076300
076400******************************************************************
076500*  CALCULA-FCL-FILA -- REGLAS DE FCLFREIGHTRATE RATING PARA LA   *
076600*  FILA WKS-FFR-IX. EL AJUSTE DE BUNKER ES UN PORCENTAJE DE LA   *
076700*  TARIFA BASE POR CONTENEDOR (NO DE LA SUMA ACUMULADA)          *
076800******************************************************************
076900 CALCULA-FCL-FILA SECTION.
076910*    PRIMERO SE AVERIGUA CUANTOS CONTENEDORES DE ESTE TIPO      TCK-2467
076920*    (WKS-FFR-CONT-TYPE-ID-TB) PIDIO EL EMBARQUE, RECORRIENDO   TCK-2467
076930*    LOS 10 RENGLONES POSIBLES DE SR-CONTAINER-COUNT            TCK-2467
077000     MOVE 0 TO WKS-FCL-FILA-MONTO WKS-CONTENEDORES-PEDIDOS
077100     IF WKS-FFR-RATE-TB (WKS-FFR-IX) > 0
077200        PERFORM CALCULA-FCL-FILA-CC VARYING WKS-CC-TX FROM 1 BY 1
077300                UNTIL WKS-CC-TX > 10
077400        IF WKS-CONTENEDORES-PEDIDOS > 0
077410*          FLETE BASE = TARIFA POR CONTENEDOR X CANTIDAD       TCK-2467
077420*          DE CONTENEDORES DE ESTE TIPO PEDIDOS                TCK-2467
077500           COMPUTE WKS-FCL-FILA-MONTO ROUNDED =
077600                   WKS-FFR-RATE-TB (WKS-FFR-IX) *
077700                   WKS-CONTENEDORES-PEDIDOS
077800
077810*          CARGO DE DOCUMENTACION, MONTO FIJO POR TIPO DE      TCK-2467
077820*          CONTENEDOR (NO SE MULTIPLICA POR CANTIDAD)          TCK-2467
077900           IF WKS-FFR-DOCUMENTATION-FEE-TB (WKS-FFR-IX) > 0
078000              ADD WKS-FFR-DOCUMENTATION-FEE-TB (WKS-FFR-IX)
078100                  TO WKS-FCL-FILA-MONTO
078200           END-IF
078300
078310*          CARGO DE MANEJO EN TERMINAL (TERMINAL HANDLING),    TCK-2467
078320*          ESTE SI SE MULTIPLICA POR CANTIDAD DE CONTENEDORES  TCK-2467
078400           IF WKS-FFR-TERM-HANDLING-TB (WKS-FFR-IX) > 0
078500              COMPUTE WKS-FCL-FILA-MONTO ROUNDED =
078600                      WKS-FCL-FILA-MONTO +
078700                      (WKS-FFR-TERM-HANDLING-TB (WKS-FFR-IX) *
078800                       WKS-CONTENEDORES-PEDIDOS)
078900           END-IF
079000
079010*          AJUSTE DE BUNKER FCL (TCK-1350): A DIFERENCIA DE    TCK-2467
079020*          LCL, AQUI EL PORCENTAJE SE APLICA SOLO SOBRE LA     TCK-2467
079030*          TARIFA BASE POR CONTENEDOR (WKS-FFR-RATE-TB), NUNCA TCK-2467
079040*          SOBRE LA SUMA YA ACUMULADA CON DOCUMENTACION Y       TCK-2467
079050*          MANEJO EN TERMINAL                                  TCK-2467
079100           IF WKS-FFR-BUNKER-ADJ-RATE-TB (WKS-FFR-IX) > 0
079200              COMPUTE WKS-FCL-FILA-MONTO ROUNDED =
079300                      WKS-FCL-FILA-MONTO +
079400                      (WKS-FFR-RATE-TB (WKS-FFR-IX) *
079500                       WKS-FFR-BUNKER-ADJ-RATE-TB (WKS-FFR-IX) *
079600                       WKS-CONTENEDORES-PEDIDOS)
079700           END-IF
079800        END-IF
079900     END-IF.
080000 CALCULA-FCL-FILA-E. EXIT.
080100
080200 CALCULA-FCL-FILA-CC SECTION.
080210*    SI EL RENGLON WKS-CC-TX DE LO SOLICITADO COINCIDE CON EL    TCK-2467
080220*    TIPO DE CONTENEDOR DE ESTA FILA DE TARIFA, SE TOMA LA       TCK-2467
080230*    CANTIDAD PEDIDA DE ESE RENGLON                              TCK-2467
080300     IF SR-CC-CONTAINER-TYPE-ID (WKS-CC-TX) =
080400        WKS-FFR-CONT-TYPE-ID-TB (WKS-FFR-IX)
080500        MOVE SR-CC-COUNT (WKS-CC-TX)
080600             TO WKS-CONTENEDORES-PEDIDOS
080700     END-IF.
080800 CALCULA-FCL-FILA-CC-E. EXIT.
080900
081000******************************************************************
081100*                 ESCRITURA DEL RENGLON DE COTIZACION            *
081200******************************************************************
081300 ESCRIBE-COTIZACION SECTION.
081310*    UN RENGLON DE COTIZACION POR CADA TARIFA QUE CALIFICO Y   TCK-2467
081320*    PRODUJO UN MONTO MAYOR QUE CERO EN DESPACHA-TARIFA        TCK-2467
081400     INITIALIZE REG-CFCOTI1
081410*    SE COPIAN DEL ENCABEZADO DE TARIFA LOS DATOS QUE COMERCIAL  TCK-2467
081420*    NECESITA PARA IDENTIFICAR LA TARIFA COTIZADA (CR-ID,        TCK-2467
081430*    NAVIERA/AEROLINEA Y MODO), MAS EL MONTO Y MONEDA YA         TCK-2467
081440*    RESUELTOS POR DESPACHA-TARIFA                               TCK-2467
081500     MOVE CR-ID              TO QR-CR-ID
081600     MOVE CR-COURIER-NAME    TO QR-COURIER-NAME
081700     MOVE CR-SHIPPING-TYPE   TO QR-SHIPPING-TYPE
081800     MOVE CR-SEA-FREIGHT-MODE TO QR-SEA-FREIGHT-MODE
081900     MOVE WKS-COTIZA-MONEDA  TO QR-CURRENCY
082000     MOVE WKS-COTIZA-MONTO   TO QR-QUOTED-AMOUNT
082100     WRITE REG-CFCOTI1
082200     IF FS-CFCOTI NOT = ZERO
082300        DISPLAY 'ERROR AL GRABAR CFCOTI, STATUS: ' FS-CFCOTI
082400                ' CR-ID: ' CR-ID
082500     ELSE
082600        ADD 1 TO WKS-COTIZADAS
082700     END-IF.
082800 ESCRIBE-COTIZACION-E. EXIT.
082900
083000******************************************************************
083100*                    ESTADISTICAS DE CIERRE                      *
083200******************************************************************
083300 ESTADISTICAS SECTION.
083310*    RESUMEN DE OPERACION QUE VA AL LOG DEL JOB (CONSOLA/SYSOUT), TCK-2467
083320*    NO AL REPORTE DE COTIZACIONES; SIRVE PARA QUE OPERACIONES   TCK-2467
083330*    CONFIRME DE UN VISTAZO QUE EL CICLO PROCESO ALGO Y CUADRE   TCK-2467
083340*    LOS CONTADORES CONTRA LO ESPERADO                           TCK-2467
083400     DISPLAY '******************************************'
083500     MOVE WKS-LOC-COUNT             TO WKS-MASCARA                TCK-2417
083600     DISPLAY 'LOCALIDADES EN CATALOGO:      ' WKS-MASCARA         TCK-2417
083700     MOVE WKS-LEIDAS-CFTARH         TO WKS-MASCARA
083800     DISPLAY 'TARIFAS LEIDAS DEL CATALOGO:  ' WKS-MASCARA
083900     MOVE WKS-CALIFICADAS           TO WKS-MASCARA
084000     DISPLAY 'TARIFAS QUE CALIFICARON:      ' WKS-MASCARA
084100     MOVE WKS-DESCARTADAS-FILTRO    TO WKS-MASCARA
084200     DISPLAY 'DESCARTADAS POR FILTRO:       ' WKS-MASCARA
084300     MOVE WKS-DESCARTADAS-SIN-MONTO TO WKS-MASCARA
084400     DISPLAY 'DESCARTADAS SIN MONTO:        ' WKS-MASCARA
084500     MOVE WKS-COTIZADAS             TO WKS-MASCARA
084600     DISPLAY 'COTIZACIONES ESCRITAS:        ' WKS-MASCARA
084700     DISPLAY '******************************************'.
084800 ESTADISTICAS-E. EXIT.
084900
085000 CIERRA-ARCHIVOS SECTION.
085010*    SE LLAMA TANTO AL TERMINAR NORMALMENTE COMO DESDE LOS       TCK-2467
085020*    BRINCOS DE ERROR DE APERTURA, POR LO QUE CIERRA TODOS LOS   TCK-2467
085030*    ARCHIVOS SIN IMPORTAR CUALES HAYAN LLEGADO A ABRIRSE        TCK-2467
085100     CLOSE CFEMBQ CFLOCM CFTARH
085200           CFTARA CFTARL CFTARF
085300           CFCOTI.
085400 CIERRA-ARCHIVOS-E. EXIT.
